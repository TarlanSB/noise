000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     NZDCORR.                                         
000300 AUTHOR.         J R SNOWDEN.                                     
000400 INSTALLATION.   SOUND LEVEL ENGINEERING - BATCH SYSTEMS.         
000500 DATE-WRITTEN.   09/08/92.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000800******************************************************************
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- --------------------------------     
001200* 09/08/92 JRS     AR-0590   ORIGINAL - OPTIONAL CORRECTION PASS
001300*                            OVER THE DANNYE SHEET PRODUCED BY
001400*                            NZDTRAN.                             AR0590
001500* 01/08/93 SDK     AR-0602   CORRECTION-ANNOTATION ROW INSERT
001600*                            ADDED AHEAD OF EACH MATCH, USING THE
001700*                            SAME IN-MEMORY TABLE TECHNIQUE AS
001800*                            NZDTRAN.                             AR0602
001900* 09/27/96 WBC     AR-0689   SKIP COLUMN C (31,5 HZ, HIDDEN) WHEN
002000*                            APPLYING THE CORRECTION - IT IS NOT
002100*                            PART OF THE PRINTED FIGURE.          AR0689
002200* 02/11/99 WBC     Y2K-041   REVIEWED FOR Y2K - NO DATE FIELDS IN
002300*                            THIS PROGRAM, NO CHANGE REQUIRED.    Y2K041
002400* 08/14/03 PLM     AR-0810   CORRECTED-VALUE ROUNDING CHANGED FROM
002500*                            TRUNCATE TO HALF-UP PER REVISED HOUSE
002600*                            STANDARD (PER AR-0809 IN NZDTRAN).   AR0810
002610* 03/22/05 PLM     AR-0860   PARAGRAPH 2120 WAS STAMPING COLUMN C
002620*                            (31,5 HZ, HIDDEN) WITH THE RAW
002630*                            CORRECTION FIGURE ON THE ANNOTATION
002640*                            ROW - AR-0689 ALREADY SKIPS IT IN
002650*                            PARAGRAPH 2200, THIS WAS MISSED AT
002660*                            THE TIME.  BAND LOOP NOW STARTS AT
002670*                            SUBSCRIPT 2 TO MATCH.                AR0860
002700******************************************************************
002800* NZDCORR - OPTIONAL NUMERIC CORRECTION PASS.                     
002900* WHEN A RUN CARRIES A CORRECTION FIGURE (UPSI-1 ON), THIS        
003000* PROGRAM RE-READS THE DANNYE SHEET NZDTRAN JUST WROTE, FINDS     
003100* EVERY "ПРЕВЫШЕНИЕ" / "ПРЕВЫШЕНИЕ ПОМ." ROW, INSERTS A NEW       
003200* CORRECTION-ANNOTATION ROW DIRECTLY ABOVE IT CARRYING THE RAW    
003300* CORRECTION FIGURE, AND ADDS THAT FIGURE INTO THE MATCH ROW'S    
003400* OWN BAND AND LEVEL COLUMNS (RULE CORR-1).  CALLED BY COBMAIN    
003500* AFTER NZDTRAN, BEFORE THE FILE IS CONSIDERED FINISHED.          
003600******************************************************************
003700 ENVIRONMENT DIVISION.                                            
003800 CONFIGURATION SECTION.                                           
003900 SOURCE-COMPUTER.        IBM-370.                                 
004000 OBJECT-COMPUTER.        IBM-370.                                 
004100 SPECIAL-NAMES.                                                   
004200     C01 IS TOP-OF-FORM                                           
004300     UPSI-1 ON STATUS IS NZD-SW-CORR-RUN-ON                       
004400            OFF STATUS IS NZD-SW-CORR-RUN-OFF.                    
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700     SELECT NZD-COR-IN-FILE  ASSIGN U-T-NZDOUT.                   
004800     SELECT NZD-COR-OUT-FILE ASSIGN U-T-NZDCOR.                   
004900******************************************************************
005000 DATA DIVISION.                                                   
005100 FILE SECTION.                                                    
005200* INPUT SIDE - THE DANNYE SHEET AS NZDTRAN LEFT IT.               
005300 FD  NZD-COR-IN-FILE                                              
005400     LABEL RECORDS ARE STANDARD                                   
005500     RECORDING MODE IS F                                          
005600     RECORD CONTAINS 254 CHARACTERS                               
005700     DATA RECORD IS NZD-COR-IN-ROW.                               
005800     COPY NZDROW REPLACING                                        
005900         ==NZD-ROW-RECORD== BY ==NZD-COR-IN-ROW==.                
006000* OUTPUT SIDE - THE SAME SHEET WITH CORRECTION-ANNOTATION ROWS    
006100* INSERTED AND THE MATCHED ROWS' FIGURES ADJUSTED.                
006200 FD  NZD-COR-OUT-FILE                                             
006300     LABEL RECORDS ARE STANDARD                                   
006400     RECORDING MODE IS F                                          
006500     RECORD CONTAINS 254 CHARACTERS                               
006600     DATA RECORD IS NZD-COR-OUT-ROW.                              
006700     COPY NZDROW REPLACING                                        
006800         ==NZD-ROW-RECORD== BY ==NZD-COR-OUT-ROW==.               
006900******************************************************************
007000 WORKING-STORAGE SECTION.                                         
007100 01  NZD-CORR-WORK-FIELDS.                                        
007200     05  NZD-CORR-EOF-SW         PIC X(03) VALUE SPACES.          
007300         88  NZD-CORR-IN-EOF         VALUE 'EOF'.                 
007400     05  NZD-CORR-TALLY          PIC S9(4) COMP VALUE ZERO.       
007500     05  NZD-CORR-SCAN-SUB        PIC S9(4) COMP VALUE ZERO.      
007600     05  NZD-CORR-CUR-SUB         PIC S9(4) COMP VALUE ZERO.      
007700     05  NZD-CORR-WRITE-SUB       PIC S9(4) COMP VALUE ZERO.      
007800     05  NZD-CORR-BAND-SUB        PIC S9(4) COMP VALUE ZERO.      
007900     05  NZD-CORR-MATCH-COUNT     PIC S9(4) COMP VALUE ZERO.      
008000* THE CORRECTION FIGURE ITSELF, NEGATIVE OR POSITIVE, ONE         
008100* IMPLIED DECIMAL - HANDED DOWN FROM COBMAIN IN THE LINKAGE       
008200* AREA BELOW.                                                     
008300     05  NZD-CORR-VALUE-WORK      PIC S9(3)V9(1) COMP-3.          
008400* THE LABEL INSERTED ON THE CORRECTION-ANNOTATION ROW - SHORT     
008500* FORM FOR COLUMN B, FULL FORM FOR THE OVERFLOW AREA (SAME SPLIT  
008600* NZDTRAN USES FOR A MERGED CAPTION ROW).                         
008700 01  NZD-CORR-LABEL-TEXT.                                         
008800     05  NZD-CORR-LABEL-SHORT    PIC X(40) VALUE                  
008900         'Поправка на существующее/перспективное'.                
009000     05  NZD-CORR-LABEL-FULL     PIC X(54) VALUE                  
009100         'Поправка на существующее/перспективное положение'.      
009200* THE ENTIRE DANNYE SHEET, LOADED SO A NEW ROW CAN BE INSERTED    
009300* AHEAD OF EACH MATCH WITHOUT DISTURBING ROWS ALREADY WRITTEN -   
009400* SAME TECHNIQUE NZDTRAN USES FOR RULE RT-CAPTION.                
009500 01  NZD-CORR-SHEET-TABLE.                                        
009600     05  NZD-CORR-ROW-COUNT      PIC S9(4) COMP VALUE ZERO.       
009700     05  NZD-CORR-ROW OCCURS 500 TIMES                            
009800                       INDEXED BY NZD-CORR-IDX.                   
009900         10  NZD-CORR-TAB-ROW-TYPE    PIC X(01).                  
010000             88  NZD-CORR-TAB-IS-ANNOT   VALUE 'N'.               
010100         10  NZD-CORR-TAB-HIDDEN-SW   PIC X(01).                  
010200         10  NZD-CORR-TAB-NAME        PIC X(20).                  
010300         10  NZD-CORR-TAB-CATEGORY    PIC X(40).                  
010400         10  NZD-CORR-TAB-BAND-TABLE.                             
010500             15  NZD-CORR-TAB-BAND OCCURS 9 TIMES                 
010600                                  PIC S9(3)V9(1) COMP-3.          
010700         10  NZD-CORR-TAB-L-EKV       PIC S9(3)V9(1) COMP-3.      
010800         10  NZD-CORR-TAB-L-MAX       PIC S9(3)V9(1) COMP-3.      
010900         10  NZD-CORR-TAB-COORDS      PIC X(40).                  
011000         10  NZD-CORR-TAB-DESC        PIC X(60).                  
011100         10  NZD-CORR-TAB-OVERFLOW    PIC X(54).                  
011200******************************************************************
011300 LINKAGE SECTION.                                                 
011400 01  NZD-CORR-PARMS.                                              
011500     05  NZD-CORR-IN-VALUE       PIC S9(3)V9(1) COMP-3.           
011600******************************************************************
011700 PROCEDURE DIVISION USING NZD-CORR-PARMS.                         
011800 1000-MAIN-LINE.                                                  
011900     MOVE NZD-CORR-IN-VALUE TO NZD-CORR-VALUE-WORK.               
012000     OPEN INPUT  NZD-COR-IN-FILE                                  
012100          OUTPUT NZD-COR-OUT-FILE.                                
012200     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
012300     PERFORM 1200-LOAD-SHEET-TABLE THRU 1200-EXIT                 
012400         UNTIL NZD-CORR-IN-EOF.                                   
012500     PERFORM 2000-SCAN-FOR-EXCEEDANCE THRU 2000-EXIT.             
012600     PERFORM 2900-WRITE-CORRECTED-SHEET THRU 2900-EXIT.           
012700     CLOSE NZD-COR-IN-FILE                                        
012800           NZD-COR-OUT-FILE.                                      
012900     GOBACK.                                                      
013000******************************************************************
013100 1100-READ-INPUT-ROW.                                             
013200     READ NZD-COR-IN-FILE AT END                                  
013300         MOVE 'EOF' TO NZD-CORR-EOF-SW                            
013400     END-READ.                                                    
013500 1100-EXIT.                                                       
013600     EXIT.                                                        
013700******************************************************************
013800 1200-LOAD-SHEET-TABLE.                                           
013900     ADD 1 TO NZD-CORR-ROW-COUNT.                                 
014000     SET NZD-CORR-IDX TO NZD-CORR-ROW-COUNT.                      
014100     MOVE NZD-ROW-TYPE TO                                         
014200         NZD-CORR-TAB-ROW-TYPE (NZD-CORR-IDX).                    
014300     MOVE NZD-ROW-HIDDEN-SW TO                                    
014400         NZD-CORR-TAB-HIDDEN-SW (NZD-CORR-IDX).                   
014500     MOVE NZD-RT-NAME       TO NZD-CORR-TAB-NAME (NZD-CORR-IDX).  
014600     MOVE NZD-DATA-CATEGORY TO                                    
014700         NZD-CORR-TAB-CATEGORY (NZD-CORR-IDX).                    
014800     MOVE NZD-BAND-TABLE    TO                                    
014900         NZD-CORR-TAB-BAND-TABLE (NZD-CORR-IDX).                  
015000     MOVE NZD-L-EKV         TO NZD-CORR-TAB-L-EKV (NZD-CORR-IDX). 
015100     MOVE NZD-L-MAX         TO NZD-CORR-TAB-L-MAX (NZD-CORR-IDX). 
015200     MOVE NZD-RT-COORDS     TO NZD-CORR-TAB-COORDS (NZD-CORR-IDX).
015300     MOVE NZD-RT-DESCRIPTION TO                                   
015400         NZD-CORR-TAB-DESC (NZD-CORR-IDX).                        
015500     MOVE NZD-CAPTION-OVERFLOW TO                                 
015600         NZD-CORR-TAB-OVERFLOW (NZD-CORR-IDX).                    
015700     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
015800 1200-EXIT.                                                       
015900     EXIT.                                                        
016000******************************************************************
016100* RULE CORR-1 - SCAN ROW 4 ONWARD (SUBSCRIPT 4, PAST THE TWO      
016200* HEADER ROWS AND THE FIRST CAPTION), BOTTOM TO TOP SO EACH       
016300* INSERT DOES NOT DISTURB A MATCH NOT YET PROCESSED.              
016400 2000-SCAN-FOR-EXCEEDANCE.                                        
016500     SET NZD-CORR-CUR-SUB TO NZD-CORR-ROW-COUNT.                  
016600 2010-SCAN-BACKWARD.                                              
016700     IF NZD-CORR-CUR-SUB < 4                                      
016800         GO TO 2000-EXIT                                          
016900     END-IF.                                                      
017000     MOVE ZERO TO NZD-CORR-TALLY.                                 
017100     IF NZD-CORR-TAB-CATEGORY (NZD-CORR-CUR-SUB) =                
017200        'превышение'                                              
017300         OR NZD-CORR-TAB-CATEGORY (NZD-CORR-CUR-SUB) =            
017400            'превышение пом.'                                     
017500         PERFORM 2100-INSERT-CORRECTION-ROW THRU 2100-EXIT        
017600         PERFORM 2200-APPLY-CORRECTION THRU 2200-EXIT             
017700         ADD 1 TO NZD-CORR-MATCH-COUNT                            
017800     END-IF.                                                      
017900     SUBTRACT 1 FROM NZD-CORR-CUR-SUB.                            
018000     GO TO 2010-SCAN-BACKWARD.                                    
018100 2000-EXIT.                                                       
018200     EXIT.                                                        
018300* SLIDES EVERY ROW AT OR AFTER THE MATCH DOWN ONE SLOT, THEN      
018400* BUILDS THE CORRECTION-ANNOTATION ROW IN THE VACATED SLOT - THE  
018500* MATCH ROW ITSELF IS NOW ONE SUBSCRIPT HIGHER, AT                
018600* NZD-CORR-CUR-SUB + 1.                                           
018700 2100-INSERT-CORRECTION-ROW.                                      
018800     SET NZD-CORR-SCAN-SUB TO NZD-CORR-ROW-COUNT.                 
018900 2110-SLIDE-ROWS-DOWN.                                            
019000     IF NZD-CORR-SCAN-SUB < NZD-CORR-CUR-SUB                      
019100         GO TO 2110-EXIT                                          
019200     END-IF.                                                      
019300     MOVE NZD-CORR-ROW (NZD-CORR-SCAN-SUB)                        
019400         TO NZD-CORR-ROW (NZD-CORR-SCAN-SUB + 1).                 
019500     SUBTRACT 1 FROM NZD-CORR-SCAN-SUB.                           
019600     GO TO 2110-SLIDE-ROWS-DOWN.                                  
019700 2110-EXIT.                                                       
019800     EXIT.                                                        
019900     ADD 1 TO NZD-CORR-ROW-COUNT.                                 
020000     SET NZD-CORR-TAB-IS-ANNOT (NZD-CORR-CUR-SUB) TO TRUE.        
020100     MOVE 'N' TO NZD-CORR-TAB-HIDDEN-SW (NZD-CORR-CUR-SUB).       
020200     MOVE SPACES TO NZD-CORR-TAB-NAME (NZD-CORR-CUR-SUB).         
020300     MOVE NZD-CORR-LABEL-SHORT                                    
020400         TO NZD-CORR-TAB-CATEGORY (NZD-CORR-CUR-SUB).             
020500     MOVE SPACES TO NZD-CORR-TAB-COORDS (NZD-CORR-CUR-SUB).       
020600     MOVE SPACES TO NZD-CORR-TAB-DESC (NZD-CORR-CUR-SUB).         
020700     MOVE NZD-CORR-LABEL-FULL                                     
020800         TO NZD-CORR-TAB-OVERFLOW (NZD-CORR-CUR-SUB).             
020910* COLUMN C (SUBSCRIPT 1) IS SKIPPED HERE TOO - SAME REASON AS           
020920* PARAGRAPH 2200 BELOW (AR-0689): IT IS THE HIDDEN 31,5 HZ              
020930* BAND, NOT PART OF THE PRINTED FIGURE BEING ANNOTATED.      AR0860     
020940     SET NZD-CORR-BAND-SUB TO 2.                                        
021000 2120-FILL-ANNOT-BANDS.                                           
021100     IF NZD-CORR-BAND-SUB > 9                                     
021200         GO TO 2120-EXIT                                          
021300     END-IF.                                                      
021400     MOVE NZD-CORR-VALUE-WORK TO NZD-CORR-TAB-BAND                
021500         (NZD-CORR-CUR-SUB NZD-CORR-BAND-SUB).                    
021600     ADD 1 TO NZD-CORR-BAND-SUB.                                  
021700     GO TO 2120-FILL-ANNOT-BANDS.                                 
021800 2120-EXIT.                                                       
021900     EXIT.                                                        
022000     MOVE NZD-CORR-VALUE-WORK TO                                  
022100         NZD-CORR-TAB-L-EKV (NZD-CORR-CUR-SUB).                   
022200     MOVE NZD-CORR-VALUE-WORK TO                                  
022300         NZD-CORR-TAB-L-MAX (NZD-CORR-CUR-SUB).                   
022400     ADD 1 TO NZD-CORR-CUR-SUB.                                   
022500 2100-EXIT.                                                       
022600     EXIT.                                                        
022700* RULE CORR-1 (CONTINUED) - THE MATCH ROW NOW SITS ONE SUBSCRIPT  
022800* HIGHER THAN BEFORE THE INSERT (NZD-CORR-CUR-SUB, ALREADY        
022900* ADVANCED BY PARAGRAPH 2100).  COLUMN C (SUBSCRIPT 1) IS SKIPPED 
023000* - IT IS THE HIDDEN 31,5 HZ BAND, NOT PART OF THE PRINTED        
023100* FIGURE THIS CORRECTION APPLIES TO.                              
023200 2200-APPLY-CORRECTION.                                           
023300     SET NZD-CORR-BAND-SUB TO 2.                                  
023400 2210-CORRECT-BANDS.                                              
023500     IF NZD-CORR-BAND-SUB > 9                                     
023600         GO TO 2220-CORRECT-LEVELS                                
023700     END-IF.                                                      
023800     ADD NZD-CORR-VALUE-WORK TO NZD-CORR-TAB-BAND                 
023900         (NZD-CORR-CUR-SUB NZD-CORR-BAND-SUB) ROUNDED.            
024000     ADD 1 TO NZD-CORR-BAND-SUB.                                  
024100     GO TO 2210-CORRECT-BANDS.                                    
024200 2220-CORRECT-LEVELS.                                             
024300     ADD NZD-CORR-VALUE-WORK TO                                   
024400         NZD-CORR-TAB-L-EKV (NZD-CORR-CUR-SUB) ROUNDED.           
024500     ADD NZD-CORR-VALUE-WORK TO                                   
024600         NZD-CORR-TAB-L-MAX (NZD-CORR-CUR-SUB) ROUNDED.           
024700 2200-EXIT.                                                       
024800     EXIT.                                                        
024900******************************************************************
025000* BATCH FLOW STEP 3 - WRITE THE TABLE BACK OUT SEQUENTIALLY, NOW  
025100* CARRYING WHATEVER NEW CORRECTION-ANNOTATION ROWS RULE CORR-1    
025200* ADDED.                                                          
025300 2900-WRITE-CORRECTED-SHEET.                                      
025400     SET NZD-CORR-WRITE-SUB TO 1.                                 
025500 2910-WRITE-SCAN.                                                 
025600     IF NZD-CORR-WRITE-SUB > NZD-CORR-ROW-COUNT                   
025700         GO TO 2900-EXIT                                          
025800     END-IF.                                                      
025900     MOVE NZD-CORR-TAB-ROW-TYPE (NZD-CORR-WRITE-SUB)              
026000                                            TO NZD-ROW-TYPE.      
026100     MOVE NZD-CORR-TAB-HIDDEN-SW (NZD-CORR-WRITE-SUB)             
026200                                            TO NZD-ROW-HIDDEN-SW. 
026300     MOVE NZD-CORR-TAB-NAME (NZD-CORR-WRITE-SUB)   TO NZD-RT-NAME.
026400     MOVE NZD-CORR-TAB-CATEGORY (NZD-CORR-WRITE-SUB)              
026500                                            TO NZD-DATA-CATEGORY. 
026600     MOVE NZD-CORR-TAB-BAND-TABLE (NZD-CORR-WRITE-SUB)            
026700                                            TO NZD-BAND-TABLE.    
026800     MOVE NZD-CORR-TAB-L-EKV (NZD-CORR-WRITE-SUB)  TO NZD-L-EKV.  
026900     MOVE NZD-CORR-TAB-L-MAX (NZD-CORR-WRITE-SUB)  TO NZD-L-MAX.  
027000     MOVE NZD-CORR-TAB-COORDS (NZD-CORR-WRITE-SUB)                
027100                                            TO NZD-RT-COORDS.     
027200     MOVE NZD-CORR-TAB-DESC (NZD-CORR-WRITE-SUB)                  
027300                                            TO NZD-RT-DESCRIPTION.
027400     MOVE NZD-CORR-TAB-OVERFLOW (NZD-CORR-WRITE-SUB)              
027500                                     TO NZD-CAPTION-OVERFLOW.     
027600     WRITE NZD-COR-OUT-ROW.                                       
027700     ADD 1 TO NZD-CORR-WRITE-SUB.                                 
027800     GO TO 2910-WRITE-SCAN.                                       
027900 2900-EXIT.                                                       
028000     EXIT.                                                        
