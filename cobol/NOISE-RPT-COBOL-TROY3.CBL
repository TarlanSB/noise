000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     NZDSUMRY.                                        
000300 AUTHOR.         D W TROYER.                                      
000400 INSTALLATION.   SOUND LEVEL ENGINEERING - BATCH SYSTEMS.         
000500 DATE-WRITTEN.   06/19/91.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000800******************************************************************
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- --------------------------------     
001200* 06/19/91 DWT     AR-0561   ORIGINAL - SVODNAYA TABLITSA CROSS-  
001300*                            FILE ROLL-UP (SHK-SORT, RT-SORT-     
001400*                            SUMMARY).                            AR0561  
001500* 04/02/94 SDK     AR-0623   RAISED POINT-COLUMN LIMIT TO 60 TO   
001600*                            MATCH NZDSUM COPYLIB CHANGE.         AR0623  
001700* 09/27/96 WBC     AR-0689   ADDED SHK-NUMBER SORT KEY TO BLOCK   
001800*                            HEADER ROW - SEE NZDSUM AR-0689.     AR0689  
001900* 02/11/99 WBC     Y2K-043   REVIEWED FOR Y2K - NO DATE FIELDS IN 
002000*                            THIS PROGRAM, NO CHANGE REQUIRED.    Y2K043  
002100* 05/19/01 DWT     AR-0774   NOTE ONLY - THE SHK-SORT CONCATENATION       
002200*                            OF THE MATCHED FILES UNDER ONE INPUT 
002300*                            DD AND THE BLOCK-1 HEADER-ROW LABEL  
002400*                            STAMP ARE BUILT BY THE JCL STEP AHEAD
002500*                            OF THIS ONE - NOT BY COBMAIN, NOT BY 
002600*                            THIS PROGRAM.  SEE COBMAIN AR-0774.  AR0774  
002700* 03/11/06 PLM     AR-0879   AR-0774'S NOTE WAS WRONG ABOUT THE   
002800*                            LABEL - THE SHK-SORT CONCATENATION   
002900*                            UNDER ONE INPUT DD IS STILL BUILT BY 
003000*                            THE JCL STEP, BUT THE HEADER ROW'S   
003100*                            NZD-RT-DESCRIPTION LABEL IS NOW BUILT
003200*                            BY NZDTRAN ITSELF (SEE NZDTRAN       
003300*                            AR-0872, COBMAIN AR-0878). ALSO      
003400*                            COLLAPSED A RUN OF HEADER ROWS TO ONE
003500*                            BLOCK BOUNDARY SINCE THE DANNYE SHEET
003600*                            CARRIES TWO (RULE RT-CAPTION'S OWN   
003700*                            2-ROW HEADER).                       AR0879  
003800* 05/09/06 PLM     AR-0885   SPEC CALLS FOR SVODNAYA TABLITSA AS ITS
003900*                            OWN OUTPUT FILE, NOT JUST A PRINT
004000*                            LISTING.  ADDED NZD-SUM-FILE (U-T-
004100*                            NZDSUM) - ONE ROW PER ROW-ROLE PER
004200*                            BLOCK, ALL POINT COLUMNS PRESENT, NO
004300*                            132-BYTE PRINT-LINE CAP.
004400* 05/09/06 PLM     AR-0886   PARAGRAPH 2910 WAS SILENTLY DROPPING
004500*                            ANY CALCULATION POINT PAST THE
004600*                            FIFTEENTH ON THE PRINTED REPORT -
004700*                            WORSE, THE 132-BYTE LINE ONLY HOLDS
004800*                            THIRTEEN COLUMNS, SO COLUMNS 14-15 WERE
004900*                            ALREADY BEING LOST TO MOVE TRUNCATION
005000*                            BEFORE THE EXPLICIT CUTOFF EVEN FIRED.
005100*                            NOW CHUNKS AT THIRTEEN COLUMNS PER
005200*                            LINE AND PRINTS AS MANY LINES AS IT
005300*                            TAKES TO COVER EVERY POINT COLUMN.
005400******************************************************************
005500* NZDSUMRY - SVODNAYA TABLITSA UZD V RASCHETNYKH TOCHKAKH         
005600* (SUMMARY TABLE OF NOISE LEVELS AT CALCULATION POINTS).  THE     
005700* JCL STEP AHEAD OF THIS ONE HANDS US THE FULL SET OF MATCHED     
005800* FILES, ALREADY SHK-SORTED AND CONCATENATED UNDER ONE INPUT      
005900* DD.  EACH FILE'S OWN DANNYE HEADER (ROWS 1-2, RULE RT-CAPTION)  
006000* MARKS THE FILE BOUNDARY; ROW 1'S NZD-RT-DESCRIPTION CARRIES THE 
006100* <SHK-NUMBER>, DEN'/NOCH' LABEL NZDTRAN BUILT FOR IT (AR-0879).  
006200* WE MAKE TWO PASSES OVER THE STREAM.  PASS ONE BUILDS THE FIXED  
006300* CALCULATION-POINT COLUMN ORDER (RULE RT-SORT-SUMMARY) FROM THE  
006400* UNION OF EVERY FILE'S POINTS.  THE FILE IS THEN CLOSED AND      
006500* REOPENED, AND PASS TWO WALKS IT AGAIN EMITTING ONE THREE-ROW    
006600* BLOCK (NOISE / PDU / PREVYSHENIE) PER FILE, IN THE ORDER THE    
006700* FILES ARRIVE - A RUN OF CONSECUTIVE HEADER ROWS IS ONE FILE     
006800* BOUNDARY, NOT ONE PER ROW.                                      
006900******************************************************************
007000 ENVIRONMENT DIVISION.                                            
007100 CONFIGURATION SECTION.                                           
007200 SOURCE-COMPUTER.        IBM-370.                                 
007300 OBJECT-COMPUTER.        IBM-370.                                 
007400 SPECIAL-NAMES.                                                   
007500     C01 IS TOP-OF-FORM.                                          
007600 INPUT-OUTPUT SECTION.                                            
007700 FILE-CONTROL.                                                    
007800     SELECT NZD-SUM-IN-FILE  ASSIGN U-T-NZDFILS.                  
007900     SELECT NZD-SUM-FILE     ASSIGN U-T-NZDSUM.
008000     SELECT NZD-SUM-OUT-FILE ASSIGN U-T-SYSOUT.                   
008100******************************************************************
008200 DATA DIVISION.                                                   
008300 FILE SECTION.                                                    
008400* INPUT SIDE - THE CONCATENATION OF EVERY MATCHED FILE'S DANNYE   
008500* SHEET (NZDTRAN'S OUTPUT), SHK-SORTED BY THE JCL STEP.  EACH     
008600* FILE OPENS WITH ITS OWN 2-ROW DANNYE HEADER (ROW-TYPE 'H') -    
008700* ROW 1'S NZD-RT-DESCRIPTION CARRIES THE ALREADY-BUILT BLOCK-1    
008800* LABEL TEXT ("<SHK-NUMBER>, DEN'" OR "..., NOCH'") AND ITS       
008900* NZD-ROW-HIDDEN-SW CARRIES 'Y' WHEN NZDTRAN WAS TOLD THE FILE    
009000* IS A NIGHT FILE; ROW 2 IS THE BAND-NAME HEADER ONLY AND IS      
009100* IGNORED HERE EXCEPT TO RECOGNIZE IT AS PART OF THE SAME         
009200* BOUNDARY AS ROW 1 (SEE 2800-EMIT-ALL-BLOCKS).                   
009300 FD  NZD-SUM-IN-FILE                                              
009400     LABEL RECORDS ARE STANDARD                                   
009500     RECORDING MODE IS F                                          
009600     RECORD CONTAINS 254 CHARACTERS                               
009700     DATA RECORD IS NZD-SUM-IN-ROW.                               
009800     COPY NZDROW REPLACING                                        
009900         ==NZD-ROW-RECORD== BY ==NZD-SUM-IN-ROW==.                
010000* DEDICATED "SVODNAYA TABLITSA" OUTPUT - ONE ROW PER ROLE (NOISE /
010100* PDU / PREVYSHENIE), ALL NZD-POINT-COLUMN-COUNT COLUMNS PRESENT -
010200* NO 132-BYTE PRINT-LINE LIMIT HERE, SO NOTHING IS EVER DROPPED.
010300* KEY IS THE BLOCK (SHK-NUMBER + DEN'/NOCH', CARRIED IN THE LABEL)
010400* CROSSED WITH THE FIXED POINT-COLUMN ORDER (RULE RT-SORT-SUMMARY).
010500 FD  NZD-SUM-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 450 CHARACTERS
010900     DATA RECORD IS NZD-SUM-FILE-ROW.
011000 01  NZD-SUM-FILE-ROW.
011100     05  NZD-SUM-FILE-LABEL    PIC X(24).
011200     05  NZD-SUM-FILE-ROLE     PIC X(01).
011300     05  NZD-SUM-FILE-VALUES OCCURS 60 TIMES
011400                            PIC X(07).
011500     05  FILLER                PIC X(05).
011600* OUTPUT SIDE - A PLAIN PRINT FILE, SAME SHAPE AS EVERY OTHER
011700* REPORT IN THIS SYSTEM.  THE LINE HOLDS THIRTEEN VALUE COLUMNS -
011800* WHEN NZD-POINT-COLUMN-COUNT EXCEEDS THIRTEEN, PARAGRAPH 2910
011900* PRINTS AS MANY LINES AS IT TAKES SO NO CALCULATION POINT IS
012000* EVER LEFT OFF THE REPORT (SEE AR-0886).
012100 FD  NZD-SUM-OUT-FILE                                             
012200     LABEL RECORDS ARE OMITTED                                    
012300     RECORDING MODE IS F                                          
012400     RECORD CONTAINS 133 CHARACTERS                               
012500     DATA RECORD IS NZD-SUM-PRINT-LINE.                           
012600 01  NZD-SUM-PRINT-LINE.                                          
012700     05  NZD-SUM-CC           PIC X(01).                          
012800     05  NZD-SUM-TEXT          PIC X(132).                        
012900******************************************************************
013000 WORKING-STORAGE SECTION.                                         
013100 01  NZD-SUM-WORK-FIELDS.                                         
013200     05  NZD-SUM-EOF-SW          PIC X(03) VALUE SPACES.          
013300         88  NZD-SUM-IN-EOF          VALUE 'EOF'.                 
013400     05  NZD-SUM-QUALIFY-SW       PIC X(01) VALUE 'N'.            
013500         88  NZD-SUM-ROW-QUALIFIES    VALUE 'Y'.                  
013600     05  NZD-SUM-FIRST-FILE-SW    PIC X(01) VALUE 'Y'.            
013700         88  NZD-SUM-FIRST-FILE       VALUE 'Y'.                  
013800     05  NZD-SUM-PREV-HDR-SW     PIC X(01) VALUE 'N'.             
013900         88  NZD-SUM-PREV-WAS-HDR    VALUE 'Y'.                   
014000     05  NZD-SUM-PAGE-COUNT        PIC S9(3) COMP VALUE ZERO.     
014100     05  NZD-SUM-LINES-WRITTEN     PIC S9(3) COMP VALUE ZERO.     
014200         88  NZD-SUM-NEW-PAGE          VALUE 30.                  
014300     05  NZD-SUM-SCAN-SUB          PIC S9(4) COMP VALUE ZERO.     
014400     05  NZD-SUM-OUTER-SUB         PIC S9(4) COMP VALUE ZERO.     
014500     05  NZD-SUM-INNER-SUB         PIC S9(4) COMP VALUE ZERO.     
014600     05  NZD-SUM-PRT-SUB           PIC S9(4) COMP VALUE ZERO.     
014700     05  NZD-SUM-CUR-POINT-SUB     PIC S9(4) COMP VALUE ZERO.     
014800* WORK FIELDS FOR THE RT-SORT-SUMMARY RANK TEST - SEE PARAGRAPH   
014900* 2715-RANK-OF-ENTRY.                                             
015000     05  NZD-SUM-RANK-SUB          PIC S9(4) COMP VALUE ZERO.     
015100     05  NZD-SUM-RANK-CHAR-SUB     PIC S9(4) COMP VALUE ZERO.     
015200     05  NZD-SUM-RANK-VALUE        PIC 9(01) COMP VALUE ZERO.     
015300     05  NZD-SUM-RANK-A            PIC 9(01) COMP VALUE ZERO.     
015400     05  NZD-SUM-RANK-B            PIC 9(01) COMP VALUE ZERO.     
015500     05  NZD-SUM-SWAP-SW           PIC X(01) VALUE 'N'.           
015600* WORK COPY OF THE CURRENT BLOCK'S ROW-1 LABEL, CARRIED DOWN      
015700* FROM THE FILE'S OWN HEADER ROW - SEE RULE SHK-SORT.             
015800     05  NZD-SUM-BLOCK-LABEL       PIC X(24) VALUE SPACES.        
015900* COPY NZDSUM SUPPLIES THE THREE-ROW PRINT RECORD AND THE FIXED   
016000* POINT-COLUMN TABLE - SEE COPYLIB.                               
016100 COPY NZDSUM.                                                     
016200 01  NZD-SUM-SWAP-AREA.                                           
016300     05  NZD-SUM-SWAP-NAME        PIC X(20).                      
016400* EDITED WORK FIELD USED TO FORMAT ONE VALUE COLUMN INTO THE      
016500* SEVEN-BYTE PRINT SLOT BEFORE IT IS MOVED TO NZD-SUM-PRT-VALUE.
016600 01  NZD-SUM-EDIT-FIELDS.                                         
016700     05  NZD-SUM-EDIT-NUMBER      PIC -ZZ9.9.                     
016800     05  NZD-SUM-EDIT-SIGN        PIC X(01).                      
016900 01  NZD-SUM-DATA-LINE.                                           
017000     05  FILLER                 PIC X(02).                        
017100     05  NZD-SUM-PRT-LABEL       PIC X(24).                       
017200     05  FILLER                 PIC X(02).                        
017300     05  NZD-SUM-PRT-VALUES OCCURS 13 TIMES.
017400         10  NZD-SUM-PRT-VALUE       PIC X(07).                   
017500         10  FILLER                  PIC X(01).                   
017600* COPY NZDHDR SUPPLIES HEADER-RECORD / REPORT-TITLE / PAGE-NUMBER.
017700* COPY NZDPAGE SUPPLIES PAGE-SPACING / LINE-SPACING.              
017800 COPY NZDHDR.                                                     
017900 COPY NZDPAGE.                                                    
018000******************************************************************
018100 PROCEDURE DIVISION.                                              
018200 1000-MAIN-LINE.                                                  
018300     OPEN INPUT  NZD-SUM-IN-FILE.                                 
018400     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
018500     PERFORM 2000-BUILD-POINT-COLUMNS THRU 2000-EXIT              
018600         UNTIL NZD-SUM-IN-EOF.                                    
018700     PERFORM 2700-SORT-POINT-COLUMNS THRU 2700-EXIT.              
018800     CLOSE NZD-SUM-IN-FILE.                                       
018900     OPEN INPUT  NZD-SUM-IN-FILE                                  
019000          OUTPUT NZD-SUM-OUT-FILE
019100                 NZD-SUM-FILE.
019200     MOVE SPACES TO NZD-SUM-EOF-SW.                               
019300     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
019400     PERFORM 2800-EMIT-ALL-BLOCKS THRU 2800-EXIT                  
019500         UNTIL NZD-SUM-IN-EOF.                                    
019600     IF NOT NZD-SUM-FIRST-FILE                                    
019700         PERFORM 2900-WRITE-BLOCK THRU 2900-EXIT                  
019800     END-IF.                                                      
019900     CLOSE NZD-SUM-IN-FILE                                        
020000           NZD-SUM-OUT-FILE
020100           NZD-SUM-FILE.
020200     GOBACK.                                                      
020300******************************************************************
020400 1100-READ-INPUT-ROW.                                             
020500     READ NZD-SUM-IN-FILE AT END                                  
020600         MOVE 'EOF' TO NZD-SUM-EOF-SW                             
020700     END-READ.                                                    
020800 1100-EXIT.                                                       
020900     EXIT.                                                        
021000******************************************************************
021100* PASS ONE - RULE RT-SORT-SUMMARY SOURCE DATA.  A ROW QUALIFIES   
021200* AS A CALCULATION-POINT GROUP-START WHEN COLUMN A MATCHES THE    
021300* RT-?\D+.* PATTERN AND COLUMN B CONTAINS UZD, PDU, OR            
021400* PREVYSHENIE - WE JUST NEED THE NAME ONCE PER POINT HERE.        
021500 2000-BUILD-POINT-COLUMNS.                                        
021600     PERFORM 2100-TEST-RT-ROW THRU 2100-EXIT.                     
021700     IF NZD-SUM-ROW-QUALIFIES                                     
021800         PERFORM 2200-REGISTER-POINT-COLUMN THRU 2200-EXIT        
021900     END-IF.                                                      
022000     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
022100 2000-EXIT.                                                       
022200     EXIT.                                                        
022300******************************************************************
022400 2100-TEST-RT-ROW.                                                
022500     MOVE 'N' TO NZD-SUM-QUALIFY-SW.                              
022600     IF NZD-RT-NAME (1:2) = 'РТ'                                  
022700         IF NZD-RT-NAME (3:1) = '-'                               
022800            OR NZD-RT-NAME (3:1) IS NUMERIC                       
022900             IF NZD-DATA-CATEGORY (1:3) = 'УЗД'                   
023000                OR NZD-DATA-CATEGORY (1:3) = 'ПДУ'                
023100                OR NZD-DATA-CATEGORY (1:11) = 'превышение'        
023200                 MOVE 'Y' TO NZD-SUM-QUALIFY-SW                   
023300             END-IF                                               
023400         END-IF                                                   
023500     END-IF.                                                      
023600 2100-EXIT.                                                       
023700     EXIT.                                                        
023800******************************************************************
023900* DEDUP BY NAME - EACH POINT IS ONLY REGISTERED ONCE, HOWEVER     
024000* MANY FILES AND ROWS MENTION IT.                                 
024100 2200-REGISTER-POINT-COLUMN.                                      
024200     SET NZD-SUM-SCAN-SUB TO 1.                                   
024300 2210-REGISTER-COMPARE.                                           
024400     IF NZD-SUM-SCAN-SUB > NZD-POINT-COLUMN-COUNT                 
024500         GO TO 2220-REGISTER-NEW                                  
024600     END-IF.                                                      
024700     IF NZD-POINT-COL-NAME (NZD-SUM-SCAN-SUB) = NZD-RT-NAME       
024800         GO TO 2200-EXIT                                          
024900     END-IF.                                                      
025000     ADD 1 TO NZD-SUM-SCAN-SUB.                                   
025100     GO TO 2210-REGISTER-COMPARE.                                 
025200 2220-REGISTER-NEW.                                               
025300     ADD 1 TO NZD-POINT-COLUMN-COUNT.                             
025400     SET NZD-POINT-IDX TO NZD-POINT-COLUMN-COUNT.                 
025500     MOVE NZD-RT-NAME TO NZD-POINT-COL-NAME (NZD-POINT-IDX).      
025600     MOVE ZERO TO NZD-POINT-COL-NOISE (NZD-POINT-IDX)             
025700                  NZD-POINT-COL-LIMIT (NZD-POINT-IDX)             
025800                  NZD-POINT-COL-EXCEED (NZD-POINT-IDX).           
025900     MOVE 'N' TO NZD-POINT-COL-HAS-EXC (NZD-POINT-IDX).           
026000 2200-EXIT.                                                       
026100     EXIT.                                                        
026200******************************************************************
026300* RULE RT-SORT-SUMMARY - POINTS MATCHING EXACTLY RT-\D+ (NO       
026400* LETTER SUFFIX) SORT BEFORE ANY LETTER-SUFFIXED POINT; WITHIN    
026500* EACH OF THOSE TWO GROUPS, ORDER IS ALPHABETICAL.  RANK 1 MEANS  
026600* DIGITS ONLY AFTER THE "РТ-" PREFIX, RANK 2 MEANS A LETTER       
026700* SUFFIX IS PRESENT - SEE 2715-RANK-OF-ENTRY.                     
026800 2700-SORT-POINT-COLUMNS.                                         
026900     IF NZD-POINT-COLUMN-COUNT < 2                                
027000         GO TO 2700-EXIT                                          
027100     END-IF.                                                      
027200     SET NZD-SUM-OUTER-SUB TO 1.                                  
027300 2710-OUTER-LOOP.                                                 
027400     IF NZD-SUM-OUTER-SUB >= NZD-POINT-COLUMN-COUNT               
027500         GO TO 2700-EXIT                                          
027600     END-IF.                                                      
027700     SET NZD-SUM-INNER-SUB TO 1.                                  
027800 2720-INNER-LOOP.                                                 
027900     IF NZD-SUM-INNER-SUB >                                       
028000        NZD-POINT-COLUMN-COUNT - NZD-SUM-OUTER-SUB                
028100         ADD 1 TO NZD-SUM-OUTER-SUB                               
028200         GO TO 2710-OUTER-LOOP                                    
028300     END-IF.                                                      
028400     MOVE NZD-SUM-INNER-SUB TO NZD-SUM-RANK-SUB.                  
028500     PERFORM 2715-RANK-OF-ENTRY THRU 2715-EXIT.                   
028600     MOVE NZD-SUM-RANK-VALUE TO NZD-SUM-RANK-A.                   
028700     COMPUTE NZD-SUM-RANK-SUB = NZD-SUM-INNER-SUB + 1.            
028800     PERFORM 2715-RANK-OF-ENTRY THRU 2715-EXIT.                   
028900     MOVE NZD-SUM-RANK-VALUE TO NZD-SUM-RANK-B.                   
029000     MOVE 'N' TO NZD-SUM-SWAP-SW.                                 
029100     IF NZD-SUM-RANK-A > NZD-SUM-RANK-B                           
029200         MOVE 'Y' TO NZD-SUM-SWAP-SW                              
029300     ELSE                                                         
029400         IF NZD-SUM-RANK-A = NZD-SUM-RANK-B                       
029500             IF NZD-POINT-COL-NAME (NZD-SUM-INNER-SUB) >          
029600                NZD-POINT-COL-NAME (NZD-SUM-INNER-SUB + 1)        
029700                 MOVE 'Y' TO NZD-SUM-SWAP-SW                      
029800             END-IF                                               
029900         END-IF                                                   
030000     END-IF.                                                      
030100     IF NZD-SUM-SWAP-SW = 'Y'                                     
030200         PERFORM 2730-SWAP-ENTRIES THRU 2730-EXIT                 
030300     END-IF.                                                      
030400     ADD 1 TO NZD-SUM-INNER-SUB.                                  
030500     GO TO 2720-INNER-LOOP.                                       
030600 2700-EXIT.                                                       
030700     EXIT.                                                        
030800******************************************************************
030900* SCANS THE NAME FROM POSITION 4 (JUST PAST "РТ-") LOOKING FOR    
031000* THE FIRST NON-DIGIT, NON-BLANK CHARACTER - ITS PRESENCE MEANS   
031100* A LETTER SUFFIX, RANK 2; DIGITS-ONLY (OR NOTHING FURTHER)       
031200* MEANS RANK 1.                                                   
031300 2715-RANK-OF-ENTRY.                                              
031400     MOVE 1 TO NZD-SUM-RANK-VALUE.                                
031500     SET NZD-SUM-RANK-CHAR-SUB TO 4.                              
031600 2716-RANK-CHAR-SCAN.                                             
031700     IF NZD-SUM-RANK-CHAR-SUB > 20                                
031800         GO TO 2715-EXIT                                          
031900     END-IF.                                                      
032000     IF NZD-POINT-COL-NAME (NZD-SUM-RANK-SUB)                     
032100        (NZD-SUM-RANK-CHAR-SUB:1) = SPACE                         
032200         GO TO 2715-EXIT                                          
032300     END-IF.                                                      
032400     IF NZD-POINT-COL-NAME (NZD-SUM-RANK-SUB)                     
032500        (NZD-SUM-RANK-CHAR-SUB:1) NOT NUMERIC                     
032600         MOVE 2 TO NZD-SUM-RANK-VALUE                             
032700         GO TO 2715-EXIT                                          
032800     END-IF.                                                      
032900     ADD 1 TO NZD-SUM-RANK-CHAR-SUB.                              
033000     GO TO 2716-RANK-CHAR-SCAN.                                   
033100 2715-EXIT.                                                       
033200     EXIT.                                                        
033300******************************************************************
033400* THE SORT RUNS BEFORE PASS TWO FILLS IN ANY NOISE/LIMIT/EXCEED   
033500* VALUE, SO A WHOLE-GROUP MOVE FOLLOWED BY A NAME-ONLY RESTORE IS 
033600* SAFE HERE - EVERY OTHER SUBFIELD IS STILL ZERO/SPACE ON BOTH    
033700* SIDES OF THE SWAP.                                              
033800 2730-SWAP-ENTRIES.                                               
033900     MOVE NZD-POINT-COL-NAME (NZD-SUM-INNER-SUB) TO               
034000         NZD-SUM-SWAP-NAME.                                       
034100     MOVE NZD-POINT-COLUMN (NZD-SUM-INNER-SUB + 1) TO             
034200         NZD-POINT-COLUMN (NZD-SUM-INNER-SUB).                    
034300     MOVE NZD-SUM-SWAP-NAME TO                                    
034400         NZD-POINT-COL-NAME (NZD-SUM-INNER-SUB + 1).              
034500 2730-EXIT.                                                       
034600     EXIT.                                                        
034700******************************************************************
034800* PASS TWO - A HEADER ROW (ROW-TYPE "H") OPENS EACH FILE; SINCE   
034900* THE DANNYE SHEET CARRIES TWO OF THEM (RULE RT-CAPTION'S OWN     
035000* 2-ROW HEADER), A RUN OF CONSECUTIVE HEADER ROWS IS TREATED AS   
035100* ONE BOUNDARY - ONLY THE FIRST OF THE RUN FLUSHES THE PRIOR      
035200* FILE'S BLOCK AND PICKS UP THE NEW BLOCK-1 LABEL FROM ITS OWN    
035300* NZD-RT-DESCRIPTION.  DATA ROWS THAT QUALIFY AS A POINT          
035400* GROUP-START MOVE THE CURRENT-POINT POINTER; SUBSEQUENT ROWS OF  
035500* THAT GROUP FEED ITS NOISE / PDU / PREVYSHENIE VALUE UNTIL THE   
035600* NEXT GROUP-START OR FILE BOUNDARY.                              
0357002800-EMIT-ALL-BLOCKS.                                             
035800     IF NZD-ROW-IS-HEADER                                         
035900         IF NOT NZD-SUM-PREV-WAS-HDR                              
036000             IF NOT NZD-SUM-FIRST-FILE                            
036100                 PERFORM 2900-WRITE-BLOCK THRU 2900-EXIT          
036200             END-IF                                               
036300             MOVE 'N' TO NZD-SUM-FIRST-FILE-SW                    
036400             MOVE NZD-RT-DESCRIPTION (1:24) TO                    
036500                 NZD-SUM-BLOCK-LABEL                              
036600             MOVE ZERO TO NZD-SUM-CUR-POINT-SUB                   
036700         END-IF                                                   
036800         MOVE 'Y' TO NZD-SUM-PREV-HDR-SW                          
036900     ELSE                                                         
037000         MOVE 'N' TO NZD-SUM-PREV-HDR-SW                          
037100         PERFORM 2100-TEST-RT-ROW THRU 2100-EXIT                  
037200         IF NZD-SUM-ROW-QUALIFIES                                 
037300             PERFORM 2810-FIND-POINT-INDEX THRU 2810-EXIT         
037400         END-IF                                                   
037500         IF NZD-SUM-CUR-POINT-SUB > ZERO                          
037600             PERFORM 2820-ACCUMULATE-VALUE THRU 2820-EXIT         
037700         END-IF                                                   
037800     END-IF.                                                      
037900     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
0380002800-EXIT.                                                        
038100     EXIT.                                                        
038200******************************************************************
038300 2810-FIND-POINT-INDEX.                                           
038400     MOVE ZERO TO NZD-SUM-CUR-POINT-SUB.                          
038500     SET NZD-SUM-SCAN-SUB TO 1.                                   
038600 2811-FIND-COMPARE.                                               
038700     IF NZD-SUM-SCAN-SUB > NZD-POINT-COLUMN-COUNT                 
038800         GO TO 2810-EXIT                                          
038900     END-IF.                                                      
039000     IF NZD-POINT-COL-NAME (NZD-SUM-SCAN-SUB) = NZD-RT-NAME       
039100         MOVE NZD-SUM-SCAN-SUB TO NZD-SUM-CUR-POINT-SUB           
039200         GO TO 2810-EXIT                                          
039300     END-IF.                                                      
039400     ADD 1 TO NZD-SUM-SCAN-SUB.                                   
039500     GO TO 2811-FIND-COMPARE.                                     
039600 2810-EXIT.                                                       
039700     EXIT.                                                        
039800******************************************************************
039900* THE HEADLINE FIGURE FOR EVERY ROLE IS CARRIED IN COLUMN L -     
040000* L-EKV - REGARDLESS OF WHICH ROLE THE ROW PLAYS.                 
040100 2820-ACCUMULATE-VALUE.                                           
040200     SET NZD-POINT-IDX TO NZD-SUM-CUR-POINT-SUB.                  
040300     IF NZD-DATA-CATEGORY (1:8) = 'УЗД днём'                      
040400        OR NZD-DATA-CATEGORY (1:9) = 'УЗД ночью'                  
040500         MOVE NZD-L-EKV TO NZD-POINT-COL-NOISE (NZD-POINT-IDX)    
040600     ELSE                                                         
040700         IF NZD-DATA-CATEGORY (1:3) = 'ПДУ'                       
040800             MOVE NZD-L-EKV TO NZD-POINT-COL-LIMIT (NZD-POINT-IDX)
040900         ELSE                                                     
041000             IF NZD-DATA-CATEGORY (1:11) = 'превышение'           
041100                 MOVE NZD-L-EKV TO                                
041200                     NZD-POINT-COL-EXCEED (NZD-POINT-IDX)         
041300                 MOVE 'Y' TO                                      
041400                     NZD-POINT-COL-HAS-EXC (NZD-POINT-IDX)        
041500             END-IF                                               
041600         END-IF                                                   
041700     END-IF.                                                      
041800 2820-EXIT.                                                       
041900     EXIT.                                                        
042000******************************************************************
042100* PAGE HEADER - REUSES THE CONVENTIONS OF EVERY OTHER REPORT IN   
042200* THIS SYSTEM.                                                    
042300 2830-WRITE-HEADER.                                               
042400     ADD 1 TO NZD-SUM-PAGE-COUNT.                                 
042500     MOVE NZD-SUM-PAGE-COUNT TO PAGE-NUMBER.                      
042600     MOVE 'СВОДНАЯ ТАБЛИЦА УЗД В РАСЧЕТНЫХ ТОЧКАХ' TO             
042700         REPORT-TITLE.                                            
042800     MOVE '1' TO NZD-SUM-CC.                                      
042900     MOVE HEADER-RECORD TO NZD-SUM-TEXT.                          
043000     WRITE NZD-SUM-PRINT-LINE.                                    
043100     MOVE ZERO TO NZD-SUM-LINES-WRITTEN.                          
043200 2830-EXIT.                                                       
043300     EXIT.                                                        
043400******************************************************************
043500* WRITES THE THREE-ROW BLOCK FOR THE FILE JUST FINISHED, THEN     
043600* RESETS EVERY POINT COLUMN TO ZERO FOR THE NEXT FILE'S BLOCK.    
043700 2900-WRITE-BLOCK.
043800     PERFORM 2830-WRITE-HEADER THRU 2830-EXIT.
043900     MOVE NZD-SUM-BLOCK-LABEL TO NZD-SUMMARY-ROW-LABEL.
044000     SET NZD-ROW-ROLE-NOISE TO TRUE.
044100     PERFORM 2910-FORMAT-AND-WRITE THRU 2910-EXIT.
044200     PERFORM 2920-WRITE-SUM-FILE-ROW THRU 2920-EXIT.
044300     MOVE 'ПДУ'                TO NZD-SUMMARY-ROW-LABEL.
044400     SET NZD-ROW-ROLE-LIMIT TO TRUE.
044500     PERFORM 2910-FORMAT-AND-WRITE THRU 2910-EXIT.
044600     PERFORM 2920-WRITE-SUM-FILE-ROW THRU 2920-EXIT.
044700     MOVE 'Превышение'         TO NZD-SUMMARY-ROW-LABEL.
044800     SET NZD-ROW-ROLE-EXCEED TO TRUE.
044900     PERFORM 2910-FORMAT-AND-WRITE THRU 2910-EXIT.
045000     PERFORM 2920-WRITE-SUM-FILE-ROW THRU 2920-EXIT.
045100     SET NZD-POINT-IDX TO 1.
045200 2905-RESET-SCAN.
045300     IF NZD-POINT-IDX > NZD-POINT-COLUMN-COUNT
045400         GO TO 2900-EXIT
045500     END-IF.
045600     MOVE ZERO TO NZD-POINT-COL-NOISE (NZD-POINT-IDX)
045700                  NZD-POINT-COL-LIMIT (NZD-POINT-IDX)
045800                  NZD-POINT-COL-EXCEED (NZD-POINT-IDX).
045900     MOVE 'N' TO NZD-POINT-COL-HAS-EXC (NZD-POINT-IDX).
046000     SET NZD-POINT-IDX UP BY 1.
046100     GO TO 2905-RESET-SCAN.
046200 2900-EXIT.
046300     EXIT.
046400******************************************************************
046500* FORMATS THE CURRENT ROW-ROLE'S POINT COLUMNS ONTO THE PRINTED
046600* REPORT, THIRTEEN TO A LINE (THE MOST THE 132-BYTE LINE HOLDS) -
046700* PRINTS AS MANY LINES AS IT TAKES TO COVER EVERY POINT COLUMN SO
046800* NONE ARE DROPPED (AR-0886).
046900 2910-FORMAT-AND-WRITE.
047000     SET NZD-POINT-IDX TO 1.
047100 2911-BUILD-CHUNK.
047200     SET NZD-SUM-PRT-SUB TO 1.
047300 2912-FORMAT-SCAN.
047400     IF NZD-SUM-PRT-SUB > 13
047500         GO TO 2915-WRITE-LINE
047600     END-IF.
047700     IF NZD-POINT-IDX > NZD-POINT-COLUMN-COUNT
047800         MOVE SPACES TO NZD-SUM-PRT-VALUE (NZD-SUM-PRT-SUB)
047900         ADD 1 TO NZD-SUM-PRT-SUB
048000         GO TO 2912-FORMAT-SCAN
048100     END-IF.
048200     IF NZD-ROW-ROLE-EXCEED
048300         MOVE SPACES TO NZD-SUM-EDIT-SIGN
048400         IF NZD-POINT-EXC-PRESENT (NZD-POINT-IDX)
048500             IF NZD-POINT-COL-EXCEED (NZD-POINT-IDX) > ZERO
048600                 MOVE '+' TO NZD-SUM-EDIT-SIGN
048700             ELSE
048800                 MOVE '-' TO NZD-SUM-EDIT-SIGN
048900             END-IF
049000         END-IF
049100         MOVE SPACES TO NZD-SUM-PRT-VALUE (NZD-SUM-PRT-SUB)
049200         MOVE NZD-SUM-EDIT-SIGN TO
049300             NZD-SUM-PRT-VALUE (NZD-SUM-PRT-SUB)
049400     ELSE
049500         IF NZD-ROW-ROLE-NOISE
049600             MOVE NZD-POINT-COL-NOISE (NZD-POINT-IDX) TO
049700                 NZD-SUM-EDIT-NUMBER
049800         ELSE
049900             MOVE NZD-POINT-COL-LIMIT (NZD-POINT-IDX) TO
050000                 NZD-SUM-EDIT-NUMBER
050100         END-IF
050200         MOVE NZD-SUM-EDIT-NUMBER TO
050300             NZD-SUM-PRT-VALUE (NZD-SUM-PRT-SUB)
050400     END-IF.
050500     ADD 1 TO NZD-POINT-IDX.
050600     ADD 1 TO NZD-SUM-PRT-SUB.
050700     GO TO 2912-FORMAT-SCAN.
050800 2915-WRITE-LINE.
050900     MOVE NZD-SUMMARY-ROW-LABEL TO NZD-SUM-PRT-LABEL.
051000     MOVE '1' TO NZD-SUM-CC.
051100     MOVE NZD-SUM-DATA-LINE TO NZD-SUM-TEXT.
051200     WRITE NZD-SUM-PRINT-LINE.
051300     ADD 1 TO NZD-SUM-LINES-WRITTEN.
051400     IF NZD-POINT-IDX <= NZD-POINT-COLUMN-COUNT
051500         GO TO 2911-BUILD-CHUNK
051600     END-IF.
051700 2910-EXIT.
051800     EXIT.
051900******************************************************************
052000* WRITES ONE FULL-WIDTH ROW OF THE CURRENT ROW-ROLE TO THE
052100* DEDICATED SVODNAYA TABLITSA OUTPUT FILE - EVERY POINT COLUMN,
052200* NO LINE-WIDTH CAP (AR-0885).
052300 2920-WRITE-SUM-FILE-ROW.
052400     MOVE SPACES TO NZD-SUM-FILE-ROW.
052500     MOVE NZD-SUMMARY-ROW-LABEL TO NZD-SUM-FILE-LABEL.
052600     MOVE NZD-SUMMARY-ROW-ROLE  TO NZD-SUM-FILE-ROLE.
052700     SET NZD-POINT-IDX TO 1.
052800 2921-FILE-ROW-SCAN.
052900     IF NZD-POINT-IDX > NZD-POINT-COLUMN-COUNT
053000         GO TO 2925-WRITE-FILE-ROW
053100     END-IF.
053200     IF NZD-ROW-ROLE-EXCEED
053300         IF NZD-POINT-EXC-PRESENT (NZD-POINT-IDX)
053400             IF NZD-POINT-COL-EXCEED (NZD-POINT-IDX) > ZERO
053500                 MOVE '+' TO NZD-SUM-FILE-VALUES (NZD-POINT-IDX)
053600             ELSE
053700                 MOVE '-' TO NZD-SUM-FILE-VALUES (NZD-POINT-IDX)
053800             END-IF
053900         END-IF
054000     ELSE
054100         IF NZD-ROW-ROLE-NOISE
054200             MOVE NZD-POINT-COL-NOISE (NZD-POINT-IDX) TO
054300                 NZD-SUM-EDIT-NUMBER
054400         ELSE
054500             MOVE NZD-POINT-COL-LIMIT (NZD-POINT-IDX) TO
054600                 NZD-SUM-EDIT-NUMBER
054700         END-IF
054800         MOVE NZD-SUM-EDIT-NUMBER TO
054900             NZD-SUM-FILE-VALUES (NZD-POINT-IDX)
055000     END-IF.
055100     ADD 1 TO NZD-POINT-IDX.
055200     GO TO 2921-FILE-ROW-SCAN.
055300 2925-WRITE-FILE-ROW.
055400     WRITE NZD-SUM-FILE-ROW.
055500 2920-EXIT.
055600     EXIT.
