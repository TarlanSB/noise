000100*-----------------------------------------------------------------
000200* NZDHDR      -  STANDARD REPORT PAGE HEADING                     
000300*             -  COPY MEMBER - SOUND LEVEL ENGINEERING COPYLIB    
000400*-----------------------------------------------------------------
000500* HEADER-RECORD IS MOVED TO OUTPUT-LINE WHENEVER A PRINT PROGRAM  
000600* STARTS A NEW PAGE (SEE COPY PAGING, NZD-NEW-PAGE).  REPORT-TITLE
000700* AND PAGE-NUMBER ARE SET BY THE CALLING PROGRAM BEFORE THE MOVE. 
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- ---------------------------------    
001200* 03/14/88 RVT     AR-0412   ORIGINAL LAYOUT (WAS COPY HEADER1)   
001300* 01/08/93 SDK     AR-0601   WIDENED REPORT-TITLE FOR RUSSIAN TEXT
001400* 02/11/99 WBC     Y2K-044   REVIEWED FOR Y2K - NO DATE FIELDS    
001500*-----------------------------------------------------------------
001600 01  HEADER-RECORD.                                               
001700     05  FILLER                  PIC X(05)  VALUE SPACES.         
001800     05  REPORT-TITLE            PIC X(50) VALUE SPACES.          
001900     05  FILLER                  PIC X(20)  VALUE SPACES.         
002000     05  FILLER                  PIC X(06)  VALUE 'PAGE '.        
002100     05  PAGE-NUMBER             PIC ZZ9.                         
002200     05  FILLER                  PIC X(45)  VALUE SPACES.         
