000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     NZDCLSFY.                                        
000300 AUTHOR.         W B CARVER.                                      
000400 INSTALLATION.   SOUND LEVEL ENGINEERING - BATCH SYSTEMS.         
000500 DATE-WRITTEN.   09/27/96.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000800***************************************************************** 
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- --------------------------------     
001200* 09/27/96 WBC     AR-0690   ORIGINAL - SPLIT OUT OF NZDTRAN SO   
001300*                            NZDRTLST/NZDSUMRY CAN SHARE ONE      
001400*                            FILE-TYPE-DISPATCH TABLE.            AR0690  
001500* 03/11/97 WBC     AR-0701   ADDED SHK-NUMBER EXTRACTION FOR      
001600*                            THE SUMMARY TABLE FILE-ORDERING      
001700*                            RULE (SHK-SORT).                     AR0701  
001800* 08/04/98 SDK     AR-0733   NIGHT FILES RESOLVED BY PRESENCE     
001900*                            OF NOCH - ABSENCE IS TREATED AS      
002000*                            DAY.                                 AR0733  
002100* 02/11/99 WBC     Y2K-047   REVIEWED FOR Y2K - FILE NAME HOLDS   
002200*                            NO DATE, NO CHANGE REQUIRED.         Y2K047  
002300* 05/19/01 SDK     AR-0771   SHK NUMBER NOW DEFAULTS TO 1 WHEN    
002400*                            UNPARSEABLE, PER REVISED SHK-SORT    
002500*                            RULE.                                AR0771  
002600***************************************************************** 
002700* NZDCLSFY - FILE TYPE CLASSIFIER.                                
002800* RESOLVES AN INPUT WORKBOOK FILE NAME TO ONE OF SIX RECOGNIZED   
002900* REPORT KINDS (DAY/NIGHT TIMES TX/OV/POS) BY A FIXED SUBSTRING   
003000* MATCH (RULE FILE-TYPE-DISPATCH), SUPPLYING THE SOURCE SHEET     
003100* NAME AND OUTPUT-FILE SUFFIX FOR THAT KIND.  ALSO PULLS THE      
003200* SHK<DIGITS> SITE/OBJECT NUMBER OUT OF THE FILE NAME FOR THE     
003300* SHK-SORT RULE USED BY NZDSUMRY.  CALLED BY COBMAIN, NZDRTLST    
003400* AND NZDSUMRY - IT HAS NO FILES OF ITS OWN.                      
003500***************************************************************** 
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER.        IBM-370.                                 
003900 OBJECT-COMPUTER.        IBM-370.                                 
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM                                           
004200     UPSI-0 ON STATUS IS NZD-SW-DEBUG-ON                          
004300            OFF STATUS IS NZD-SW-DEBUG-OFF.                       
004400***************************************************************** 
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700* REFERENCE TABLE OF THE SIX RECOGNIZED PATTERNS (RULE FILE-      
004800* TYPE-DISPATCH), KEPT FOR DOCUMENTATION/TRACE DISPLAY ONLY -     
004900* THE ACTUAL MATCH BELOW IS SIX STRAIGHT-LINE TESTS, THE WAY      
005000* THIS SHOP HAS ALWAYS COOKED A SHORT FIXED DISPATCH LIST.        
005100 01  NZD-PATTERN-TABLE.                                           
005200     05  NZD-PATTERN-ENTRY OCCURS 6 TIMES                         
005300                            INDEXED BY NZD-PAT-IDX.               
005400         10  NZD-PAT-TYPE-CODE        PIC X(02).                  
005500         10  NZD-PAT-SHEET-NAME       PIC X(10).                  
005600         10  NZD-PAT-SUFFIX           PIC X(24).                  
005700         10  NZD-PAT-DAY-NIGHT        PIC X(01).                  
005800* REDEFINE OF THE TABLE AS ONE FLAT STRING PER ENTRY, USED BY     
005900* PARAGRAPH 9000 WHEN UPSI-0 IS ON TO TRACE A RUN.                
006000     05  NZD-PATTERN-TABLE-R REDEFINES NZD-PATTERN-ENTRY.         
006100         10  FILLER                   PIC X(37).                  
006200 01  NZD-CLSFY-WORK-FIELDS.                                       
006300     05  NZD-CLSFY-FOUND-SW      PIC X(01) VALUE 'N'.             
006400         88  NZD-CLSFY-ALREADY-FOUND   VALUE 'Y'.                 
006500     05  NZD-SCAN-COUNT          PIC S9(4) COMP VALUE ZERO.       
006600     05  NZD-SHK-SCAN-COUNT      PIC S9(4) COMP VALUE ZERO.       
006700     05  NZD-SHK-SUB             PIC S9(4) COMP VALUE ZERO.       
006800     05  NZD-SHK-DIGIT-SUB       PIC S9(4) COMP VALUE ZERO.       
006900     05  NZD-SHK-DIGITS          PIC X(05) VALUE SPACES.          
007000* REDEFINE OF THE DIGIT-ACCUMULATOR AS A NUMERIC VIEW ONCE ALL    
007100* FIVE BYTES HAVE BEEN RIGHT-JUSTIFIED AND ZERO-FILLED.           
007200     05  NZD-SHK-NUMERIC REDEFINES NZD-SHK-DIGITS                 
007300                          PIC 9(05).                              
007400     05  NZD-CLSFY-FILE-NAME-LEN PIC S9(4) COMP VALUE 80.         
007500***************************************************************** 
007600 LINKAGE SECTION.                                                 
007700 01  NZD-CLSFY-PARMS.                                             
007800     05  NZD-CLSFY-FILE-NAME     PIC X(80).                       
007900     05  NZD-CLSFY-TYPE-CODE     PIC X(02).                       
008000     05  NZD-CLSFY-SHEET-NAME    PIC X(10).                       
008100     05  NZD-CLSFY-SUFFIX        PIC X(24).                       
008200     05  NZD-CLSFY-DAY-NIGHT     PIC X(01).                       
008300         88  NZD-CLSFY-IS-DAY        VALUE 'D'.                   
008400         88  NZD-CLSFY-IS-NIGHT      VALUE 'N'.                   
008500     05  NZD-CLSFY-SHK-NUMBER    PIC S9(5) COMP.                  
008600     05  NZD-CLSFY-RETURN-CODE   PIC X(01).                       
008700         88  NZD-CLSFY-FOUND         VALUE 'Y'.                   
008800         88  NZD-CLSFY-NOT-FOUND     VALUE 'N'.                   
008900***************************************************************** 
009000 PROCEDURE DIVISION USING NZD-CLSFY-PARMS.                        
009100 1000-MAIN-LINE.                                                  
009200     SET NZD-CLSFY-NOT-FOUND TO TRUE.                             
009300     SET NZD-CLSFY-FOUND-SW TO 'N'.                               
009400     PERFORM 2000-CLASSIFY-FILE-NAME THRU 2000-EXIT.              
009500     PERFORM 2100-FIND-SHK-NUMBER THRU 2100-EXIT.                 
009600     GOBACK.                                                      
009700***************************************************************** 
009800* RULE FILE-TYPE-DISPATCH - SIX FIXED SUBSTRING TESTS, FIRST      
009900* MATCH WINS.  "INSPECT ... TALLYING ... FOR ALL" IS THE SHOP-    
010000* STANDARD WAY OF ASKING "DOES THIS STRING CONTAIN THAT           
010100* SUBSTRING" SINCE THERE IS NO SUBSTRING-SEARCH VERB.             
010200 2000-CLASSIFY-FILE-NAME.                                         
010300     MOVE ZERO TO NZD-SCAN-COUNT.                                 
010400     INSPECT NZD-CLSFY-FILE-NAME TALLYING NZD-SCAN-COUNT          
010500         FOR ALL 'УЗД В РТ ТХ'.                                   
010600     IF NZD-SCAN-COUNT > ZERO AND NOT NZD-CLSFY-ALREADY-FOUND     
010700         MOVE 'TD' TO NZD-CLSFY-TYPE-CODE                         
010800         MOVE 'ЛИСТ2'  TO NZD-CLSFY-SHEET-NAME                    
010900         MOVE ' УЗД в РТ ТХ (день)' TO NZD-CLSFY-SUFFIX           
011000         MOVE 'D' TO NZD-CLSFY-DAY-NIGHT                          
011100         SET NZD-CLSFY-FOUND TO TRUE                              
011200         SET NZD-CLSFY-ALREADY-FOUND TO TRUE                      
011300     END-IF.                                                      
011400     MOVE ZERO TO NZD-SCAN-COUNT.                                 
011500     INSPECT NZD-CLSFY-FILE-NAME TALLYING NZD-SCAN-COUNT          
011600         FOR ALL 'УЗД В РТ ОВ'.                                   
011700     IF NZD-SCAN-COUNT > ZERO AND NOT NZD-CLSFY-ALREADY-FOUND     
011800         MOVE 'OD' TO NZD-CLSFY-TYPE-CODE                         
011900         MOVE 'ЛИСТ2'  TO NZD-CLSFY-SHEET-NAME                    
012000         MOVE ' УЗД в РТ ОВ (день)' TO NZD-CLSFY-SUFFIX           
012100         MOVE 'D' TO NZD-CLSFY-DAY-NIGHT                          
012200         SET NZD-CLSFY-FOUND TO TRUE                              
012300         SET NZD-CLSFY-ALREADY-FOUND TO TRUE                      
012400     END-IF.                                                      
012500     MOVE ZERO TO NZD-SCAN-COUNT.                                 
012600     INSPECT NZD-CLSFY-FILE-NAME TALLYING NZD-SCAN-COUNT          
012700         FOR ALL 'УЗД В РТ ПОС'.                                  
012800     IF NZD-SCAN-COUNT > ZERO AND NOT NZD-CLSFY-ALREADY-FOUND     
012900         MOVE 'PD' TO NZD-CLSFY-TYPE-CODE                         
013000         MOVE 'ЛИСТ2'  TO NZD-CLSFY-SHEET-NAME                    
013100         MOVE ' УЗД в РТ ПОС (день)' TO NZD-CLSFY-SUFFIX          
013200         MOVE 'D' TO NZD-CLSFY-DAY-NIGHT                          
013300         SET NZD-CLSFY-FOUND TO TRUE                              
013400         SET NZD-CLSFY-ALREADY-FOUND TO TRUE                      
013500     END-IF.                                                      
013600     IF NOT NZD-CLSFY-FOUND                                       
013700         GO TO 2000-EXIT                                          
013800     END-IF.                                                      
013900* A DAY PATTERN MATCHED ABOVE - IF THE FILE NAME ALSO CARRIES     
014000* THE WORD NOCH, THIS IS ACTUALLY THE NIGHT COUNTERPART (RULE     
014100* AR-0733 - PRESENCE OF NOCH OVERRIDES THE DAY GUESS).            
014200     MOVE ZERO TO NZD-SCAN-COUNT.                                 
014300     INSPECT NZD-CLSFY-FILE-NAME TALLYING NZD-SCAN-COUNT          
014400         FOR ALL 'НОЧЬ'.                                          
014500     IF NZD-SCAN-COUNT > ZERO                                     
014600         MOVE 'N' TO NZD-CLSFY-DAY-NIGHT                          
014700         MOVE ' (ночь)' TO NZD-CLSFY-SUFFIX (18:7)                
014800         IF NZD-CLSFY-TYPE-CODE (2:1) = 'D'                       
014900             MOVE 'N' TO NZD-CLSFY-TYPE-CODE (2:1)                
015000         END-IF                                                   
015100     END-IF.                                                      
015200 2000-EXIT.                                                       
015300     EXIT.                                                        
015400***************************************************************** 
015500* RULE SHK-SORT - PULL THE DIGITS FOLLOWING THE FIRST "ШК" IN     
015600* THE FILE NAME.  ABSENT OR UNPARSEABLE DEFAULTS THE SORT KEY     
015700* TO 1; THE FILE NAME ITSELF IS NEVER CHANGED BY THIS STEP.       
015800 2100-FIND-SHK-NUMBER.                                            
015900     MOVE 1 TO NZD-CLSFY-SHK-NUMBER.                              
016000     MOVE ZERO TO NZD-SHK-SCAN-COUNT.                             
016100     INSPECT NZD-CLSFY-FILE-NAME TALLYING NZD-SHK-SCAN-COUNT      
016200         FOR ALL 'ШК'.                                            
016300     IF NZD-SHK-SCAN-COUNT = ZERO                                 
016400         GO TO 2100-EXIT                                          
016500     END-IF.                                                      
016600     MOVE SPACES TO NZD-SHK-DIGITS.                               
016700     MOVE ZERO TO NZD-SHK-SUB NZD-SHK-DIGIT-SUB.                  
016800     PERFORM 2110-SCAN-FOR-SHK-TEXT THRU 2110-EXIT                
016900         VARYING NZD-SHK-SUB FROM 1 BY 1                          
017000         UNTIL NZD-SHK-SUB > NZD-CLSFY-FILE-NAME-LEN              
017100            OR NZD-SHK-DIGIT-SUB > 5.                             
017200     IF NZD-SHK-DIGITS NOT = SPACES                               
017300         MOVE NZD-SHK-DIGITS TO NZD-SHK-NUMERIC                   
017400         MOVE NZD-SHK-NUMERIC TO NZD-CLSFY-SHK-NUMBER             
017500     END-IF.                                                      
017600 2100-EXIT.                                                       
017700     EXIT.                                                        
017800* A ONE-CHARACTER-AT-A-TIME WALK LOOKING FOR DIGITS IMMEDIATELY   
017900* FOLLOWING THE ШК MARKER - KEPT DELIBERATELY LITERAL RATHER      
018000* THAN CLEVER, THE WAY THIS SHOP LIKES ITS STRING SCANS.          
018100 2110-SCAN-FOR-SHK-TEXT.                                          
018200     IF NZD-SHK-DIGIT-SUB = ZERO                                  
018300         IF NZD-CLSFY-FILE-NAME (NZD-SHK-SUB:1) >= '0'            
018400            AND NZD-CLSFY-FILE-NAME (NZD-SHK-SUB:1) <= '9'        
018500             IF NZD-SHK-SUB > 2                                   
018600                 IF NZD-CLSFY-FILE-NAME (NZD-SHK-SUB - 2:2) =     
018700                    'ШК'                                          
018800                     ADD 1 TO NZD-SHK-DIGIT-SUB                   
018900                     MOVE NZD-CLSFY-FILE-NAME (NZD-SHK-SUB:1)     
019000                         TO NZD-SHK-DIGITS (NZD-SHK-DIGIT-SUB:1)  
019100                 END-IF                                           
019200             END-IF                                               
019300         END-IF                                                   
019400     ELSE                                                         
019500         IF NZD-CLSFY-FILE-NAME (NZD-SHK-SUB:1) >= '0'            
019600            AND NZD-CLSFY-FILE-NAME (NZD-SHK-SUB:1) <= '9'        
019700             ADD 1 TO NZD-SHK-DIGIT-SUB                           
019800             MOVE NZD-CLSFY-FILE-NAME (NZD-SHK-SUB:1)             
019900                 TO NZD-SHK-DIGITS (NZD-SHK-DIGIT-SUB:1)          
020000         ELSE                                                     
020100             MOVE 6 TO NZD-SHK-DIGIT-SUB                          
020200         END-IF                                                   
020300     END-IF.                                                      
020400 2110-EXIT.                                                       
020500     EXIT.                                                        
