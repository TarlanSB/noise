000100*-----------------------------------------------------------------
000200* NZDRTL      -  PERECHEN RASCHETNYKH TOCHEK (RT LIST) LAYOUT     
000300*             -  COPY MEMBER - SOUND LEVEL ENGINEERING COPYLIB    
000400*-----------------------------------------------------------------
000500* NZD-RTLIST-RECORD IS WRITTEN ONE PER UNIQUE CALCULATION POINT TO
000600* THE "PERECHEN RT" OUTPUT FILE BY NZDRTLST.  NZD-RTLIST-TABLE IS 
000700* THE SAME LAYOUT HELD AS A WORKING-STORAGE TABLE WHILE THE DEDUP 
000800* AND SORT (RULES RT-DEDUP, RT-SORT) ARE CARRIED OUT IN MEMORY.   
000900*-----------------------------------------------------------------
001000* CHANGE LOG                                                      
001100* DATE     BY      TKT       DESCRIPTION                          
001200* -------- ------- --------- ---------------------------------    
001300* 06/19/91 SDK     AR-0560   ORIGINAL LAYOUT                      
001400* 04/02/94 SDK     AR-0622   ADDED IN-MEMORY TABLE REDEFINE       
001500* 02/11/99 WBC     Y2K-042   REVIEWED FOR Y2K - NO DATE FIELDS    
001600*-----------------------------------------------------------------
001700 01  NZD-RTLIST-RECORD.                                           
001800* COLUMN A - CALCULATION-POINT NAME (THE DEDUP/SORT KEY).         
001900     05  NZD-RTLIST-NAME         PIC X(20).                       
002000* COLUMN B - COORDINATES X:Y:Z, VERBATIM FROM THE SOURCE SHEET.   
002100     05  NZD-RTLIST-COORDS       PIC X(40).                       
002200* COLUMN C - FREE-TEXT DESCRIPTION OF THE CALCULATION POINT.      
002300     05  NZD-RTLIST-DESCRIPTION  PIC X(60).                       
002400     05  FILLER                  PIC X(05).                       
002500*-----------------------------------------------------------------
002600* IN-MEMORY DEDUP/SORT TABLE - UP TO 500 DISTINCT CALCULATION     
002700* POINTS PER DIRECTORY, HELD AS AN OCCURS TABLE INDEXED BY        
002800* NZD-RTLIST-IDX AND SORTED IN PLACE BY PARAGRAPH 2700.           
002900*-----------------------------------------------------------------
003000 01  NZD-RTLIST-TABLE.                                            
003100     05  NZD-RTLIST-COUNT        PIC S9(4) COMP VALUE ZERO.       
003200     05  NZD-RTLIST-ENTRY OCCURS 500 TIMES                        
003300                          INDEXED BY NZD-RTLIST-IDX.              
003400         10  NZD-RTLIST-TAB-NAME      PIC X(20).                  
003500         10  NZD-RTLIST-TAB-COORDS    PIC X(40).                  
003600         10  NZD-RTLIST-TAB-DESC      PIC X(60).                  
