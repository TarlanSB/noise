000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     NZDTOTL.                                         
000300 AUTHOR.         S D KRAUSE.                                      
000400 INSTALLATION.   SOUND LEVEL ENGINEERING - BATCH SYSTEMS.         
000500 DATE-WRITTEN.   06/19/91.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000800******************************************************************
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- --------------------------------     
001200* 06/19/91 SDK     AR-0562   ORIGINAL - BUILDS THE RUN COMPLETION 
001300*                            MESSAGE (WAS PROGRAM FINAPS01, COPY  
001400*                            FINARC01).                           AR0562  
001500* 09/27/96 WBC     AR-0690   ADDED POINTS-CAPTIONED/ROWS-REMOVED/ 
001600*                            ROWS-MOVED TO THE MESSAGE, TO MATCH  
001700*                            THE NEW FIELDS IN COPY NZDTOTA.      AR0690  
001800* 02/11/99 WBC     Y2K-046   REVIEWED FOR Y2K - NO DATE FIELDS IN 
001900*                            THIS PROGRAM, NO CHANGE REQUIRED.    Y2K046  
002000******************************************************************
002100* NZDTOTL - RUN COMPLETION MESSAGE BUILDER.                       
002200* TAKES THE FILE-OK/FILE-FAILED/POINTS-CAPTIONED/ROWS-REMOVED/    
002300* ROWS-MOVED COUNTS COBMAIN ACCUMULATED OVER THE RUN (COPY        
002400* NZDTOTA) AND EDITS THEM INTO ONE FIXED-FORMAT COMPLETION LINE,  
002500* HANDED BACK IN NZD-TOTA-MESSAGE.  CALLED ONCE, AT RUN END -     
002600* IT HAS NO FILES OF ITS OWN.                                     
002700******************************************************************
002800 ENVIRONMENT DIVISION.                                            
002900 CONFIGURATION SECTION.                                           
003000 SOURCE-COMPUTER.        IBM-370.                                 
003100 OBJECT-COMPUTER.        IBM-370.                                 
003200 SPECIAL-NAMES.                                                   
003300     C01 IS TOP-OF-FORM.                                          
003400******************************************************************
003500 DATA DIVISION.                                                   
003600 WORKING-STORAGE SECTION.                                         
003700* STANDALONE CALL-COUNTER - HOW MANY TIMES THIS RUN HAS CALLED    
003800* NZDTOTL.  ALWAYS 1 IN PRACTICE (ONE CALL, AT RUN END) BUT KEPT  
003900* AS A TRACE AID THE WAY THIS SHOP HAS ALWAYS DONE IT.            
004000 77  NZD-TOTL-CALL-COUNT      PIC S9(4) COMP VALUE ZERO.          
004100* FILE-COUNT EDIT FIELDS, SPLIT FROM THE TRANSFER-ROW COUNTS      
004200* BELOW THE WAY THE COMPLETION LINE GROUPS THEM.                  
004300 01  NZD-TOTL-FILE-COUNTS.                                        
004400     05  NZD-TOTL-ED-OK          PIC ZZZZ9.                       
004500     05  NZD-TOTL-ED-FAIL        PIC ZZZZ9.                       
004600* FLAT VIEW OF THE FILE COUNTS, USED ONLY TO SPACE-FILL THEM      
004700* BEFORE EDITING.                                                 
004800 01  NZD-TOTL-FILE-COUNTS-R REDEFINES NZD-TOTL-FILE-COUNTS.       
004900     05  FILLER                 PIC X(10).                        
005000* TRANSFER-ROW EDIT FIELDS - POINTS CAPTIONED, ROWS REMOVED,      
005100* ROWS MOVED (ADDED BY AR-0690).                                  
005200 01  NZD-TOTL-XFER-COUNTS.                                        
005300     05  NZD-TOTL-ED-CAPT        PIC ZZZZ9.                       
005400     05  NZD-TOTL-ED-REM         PIC ZZZZ9.                       
005500     05  NZD-TOTL-ED-MOV         PIC ZZZZ9.                       
005600* FLAT VIEW OF THE TRANSFER-ROW COUNTS, SAME REASON AS ABOVE.     
005700 01  NZD-TOTL-XFER-COUNTS-R REDEFINES NZD-TOTL-XFER-COUNTS.       
005800     05  FILLER                 PIC X(15).                        
005900* WORK AREA THE COMPLETION LINE IS STRUNG TOGETHER IN BEFORE      
006000* BEING HANDED BACK ON NZD-TOTA-MESSAGE.                          
006100 01  NZD-TOTL-MSG-BUILD      PIC X(73) VALUE SPACES.              
006200 01  NZD-TOTL-MSG-BUILD-R REDEFINES NZD-TOTL-MSG-BUILD.           
006300     05  FILLER                 PIC X(73).                        
006400******************************************************************
006500 LINKAGE SECTION.                                                 
006600* COPY NZDTOTA SUPPLIES THE FIVE RUN COUNTS (IN) AND THE          
006700* COMPLETION MESSAGE AREA (OUT).                                  
006800 COPY NZDTOTA.                                                    
006900******************************************************************
007000 PROCEDURE DIVISION USING NZD-TOTA-AREA.                          
007100 1000-MAIN-LINE.                                                  
007200     ADD 1 TO NZD-TOTL-CALL-COUNT.                                
007300     MOVE NZD-TOTA-FILES-OK TO NZD-TOTL-ED-OK.                    
007400     MOVE NZD-TOTA-FILES-FAILED TO NZD-TOTL-ED-FAIL.              
007500     MOVE NZD-TOTA-POINTS-CAPTIONED TO NZD-TOTL-ED-CAPT.          
007600     MOVE NZD-TOTA-ROWS-REMOVED TO NZD-TOTL-ED-REM.               
007700     MOVE NZD-TOTA-ROWS-MOVED TO NZD-TOTL-ED-MOV.                 
007800     PERFORM 2000-BUILD-MESSAGE THRU 2000-EXIT.                   
007900     MOVE NZD-TOTL-MSG-BUILD TO NZD-TOTA-MESSAGE.                 
008000     GOBACK.                                                      
008100******************************************************************
008200* RULE COMPLETION-LINE FORMAT - ONE FIXED LINE, OK/FAIL/CAPT/     
008300* REM/MOV IN THAT ORDER, EACH A ZERO-SUPPRESSED 5-DIGIT COUNT.    
008400 2000-BUILD-MESSAGE.                                              
008500     MOVE SPACES TO NZD-TOTL-MSG-BUILD.                           
008600     STRING 'RUN COMPLETE - OK='  DELIMITED BY SIZE               
008700         NZD-TOTL-ED-OK            DELIMITED BY SIZE              
008800         ' FAIL='                 DELIMITED BY SIZE               
008900         NZD-TOTL-ED-FAIL          DELIMITED BY SIZE              
009000         ' CAPT='                 DELIMITED BY SIZE               
009100         NZD-TOTL-ED-CAPT          DELIMITED BY SIZE              
009200         ' REM='                  DELIMITED BY SIZE               
009300         NZD-TOTL-ED-REM           DELIMITED BY SIZE              
009400         ' MOV='                  DELIMITED BY SIZE               
009500         NZD-TOTL-ED-MOV           DELIMITED BY SIZE              
009600         INTO NZD-TOTL-MSG-BUILD.                                 
009700 2000-EXIT.                                                       
009800     EXIT.                                                        
