000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     COBMAIN.                                         
000300 AUTHOR.         R V TILLMAN.                                     
000400 INSTALLATION.   SOUND LEVEL ENGINEERING - BATCH SYSTEMS.         
000500 DATE-WRITTEN.   03/10/88.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000800******************************************************************
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- --------------------------------     
001200* 03/10/88 RVT     AR-0409   ORIGINAL - READS THE CONTROL FILE OF 
001300*                            INPUT WORKBOOK NAMES, CALLS NZDTRAN  
001400*                            ONCE PER NAME.                       AR0409  
001500* 09/08/92 JRS     AR-0591   ADDED UPSI-1 CHECK AND THE CALL TO   
001600*                            NZDCORR AFTER NZDTRAN WHEN A RUN     
001700*                            CARRIES A CORRECTION FIGURE.         AR0591  
001800* 06/19/91 SDK     AR-0563   ADDED THE END-OF-RUN CALLS TO        
001900*                            NZDRTLST AND NZDSUMRY (SEE THEIR OWN 
002000*                            LOGS, AR-0560/AR-0561) SO THE TWO    
002100*                            CROSS-FILE REPORTS NO LONGER NEED A  
002200*                            SEPARATE JOB STEP.                   AR0563  
002300* 06/19/91 SDK     AR-0562   ADDED THE RUN-END CALL TO NZDTOTL FOR
002400*                            THE COMPLETION TOTALS MESSAGE (SEE   
002500*                            COPY NZDTOTA, WAS COPY FINARC01).    AR0562  
002600* 09/27/96 WBC     AR-0690   ADDED POINTS-CAPTIONED/ROWS-REMOVED/ 
002700*                            ROWS-MOVED TO THE COMPLETION AREA -  
002800*                            ZERO-FILLED UNTIL AR-0850 BELOW WIRES
002900*                            UP NZDTRAN'S OWN COUNTS.             AR0690  
003000* 09/27/96 WBC     AR-0691   CLASSIFICATION MOVED OUT OF THIS     
003100*                            PROGRAM AND INTO THE NEW NZDCLSFY -  
003200*                            CALLED ONCE PER FILE, RESULT HANDED  
003300*                            DOWN TO NZDTRAN.                     AR0691  
003400* 02/11/99 WBC     Y2K-048   REVIEWED FOR Y2K - NO DATE FIELDS IN 
003500*                            THE CONTROL FILE OR THE PARMS AREAS, 
003600*                            NO CHANGE REQUIRED.                  Y2K048  
003700* 05/19/01 DWT     AR-0773   NOW TRACKS THE PRIORITY SOURCE FILE  
003800*                            (DISPATCH ORDER OV, THEN TX, THEN    
003900*                            POS) AS FILES ARE CLASSIFIED AND     
004000*                            HANDS ITS NAME TO NZDRTLST - THAT    
004100*                            PROGRAM NO LONGER SEARCHES THE       
004200*                            DIRECTORY ITSELF.                    AR0773  
004300* 05/19/01 DWT     AR-0774   THE SHK-SORT CONCATENATION AND FILE  
004400*                            HEADER-ROW LABEL STAMP THAT NZDSUMRY 
004500*                            NOW EXPECTS ON ITS INPUT DD ARE      
004600*                            BUILT BY THE JCL STEP AHEAD OF THIS  
004700*                            ONE - NOT A PART OF THIS PROGRAM.    AR0774  
004800* 02/07/05 PLM     AR-0850   NZDTRAN NOW HANDS BACK ITS CAPTION/  
004900*                            REMOVE/MOVE COUNTS ON THE OUTGOING   
005000*                            LINKAGE PARMS - THESE ARE NOW ADDED  
005100*                            INTO THE RUN TOTALS INSTEAD OF       
005200*                            SITTING AT ZERO (SEE AR-0690).       AR0850  
005300* 03/11/06 PLM     AR-0878   AR-0774'S NOTE WAS WRONG - THE       
005400*                            HEADER-ROW LABEL TEXT ISN'T JCL      
005500*                            OUTPUT, NOBODY EVER BUILT IT.        
005600*                            NZDCLSFY'S SHK-NUMBER IS NOW HANDED  
005700*                            DOWN TO NZDTRAN SO EACH FILE'S OWN   
005800*                            HEADER ROW CARRIES THE REAL <SHK>,   
005900*                            DEN'/NOCH' LABEL NZDSUMRY READS (SEE 
006000*                            NZDTRAN AR-0872).                    AR0878  
006100* 04/16/06 PLM     AR-0883   HEADER COMMENT REWORDED - DROPPED THE
006200*                            REMARK ABOUT DIRECTORY WALKS.  THE
006300*                            CONTROL FILE IS A PARAMETER LIST THE
006400*                            OPERATOR MAINTAINS, NOT A STAND-IN FOR
006500*                            ANYTHING ELSE.
006600******************************************************************
006700* COBMAIN - BATCH RUN DRIVER FOR THE NZD NOISE-REPORT SUITE.      
006800* READS THE RUN'S CONTROL FILE - ONE OPTIONAL LEADING PARAMETER   
006900* RECORD CARRYING THE CORRECTION FIGURE, THEN ONE RECORD PER      
007000* INPUT WORKBOOK NAME TO BE PROCESSED THIS RUN.  FOR EACH NAME,   
007100* CALLS NZDCLSFY TO RESOLVE THE FILE KIND, CALLS NZDTRAN TO BUILD 
007200* ITS DANNYE SHEET, AND CALLS NZDCORR WHEN UPSI-1 IS ON.          
007300* AT RUN END, CALLS                                               
007400* NZDRTLST (HANDING IT THE PRIORITY SOURCE FILE NAME) AND         
007500* NZDSUMRY ONCE EACH, THEN CALLS NZDTOTL TO BUILD THE COMPLETION  
007600* TOTALS MESSAGE AND PRINTS IT.                                   
007700******************************************************************
007800 ENVIRONMENT DIVISION.                                            
007900 CONFIGURATION SECTION.                                           
008000 SOURCE-COMPUTER.        IBM-370.                                 
008100 OBJECT-COMPUTER.        IBM-370.                                 
008200 SPECIAL-NAMES.                                                   
008300     C01 IS TOP-OF-FORM                                           
008400     UPSI-1 ON STATUS IS NZD-MAIN-CORR-SW-ON                      
008500            OFF STATUS IS NZD-MAIN-CORR-SW-OFF.                   
008600 INPUT-OUTPUT SECTION.                                            
008700 FILE-CONTROL.                                                    
008800     SELECT NZD-CTL-FILE ASSIGN U-T-NZDCTL.                       
008900     SELECT NZD-RPT-FILE ASSIGN U-T-SYSOUT.                       
009000******************************************************************
009100 DATA DIVISION.                                                   
009200 FILE SECTION.                                                    
009300* CONTROL FILE - A LEADING PARAMETER RECORD (TYPE "P") CARRYING   
009400* THE RUN'S CORRECTION FIGURE, FOLLOWED BY ONE RECORD (TYPE "F")  
009500* PER INPUT WORKBOOK NAME.  THE TWO REDEFINES GIVE EACH RECORD    
009600* TYPE ITS OWN VIEW OF THE 80-BYTE PAYLOAD.                       
009700 FD  NZD-CTL-FILE                                                 
009800     LABEL RECORDS ARE STANDARD                                   
009900     RECORDING MODE IS F                                          
010000     RECORD CONTAINS 81 CHARACTERS                                
010100     DATA RECORD IS NZD-CTL-RECORD.                               
010200 01  NZD-CTL-RECORD.                                              
010300     05  NZD-CTL-REC-TYPE        PIC X(01).                       
010400         88  NZD-CTL-IS-PARM         VALUE 'P'.                   
010500         88  NZD-CTL-IS-FILE         VALUE 'F'.                   
010600     05  NZD-CTL-PAYLOAD         PIC X(80).                       
010700 01  NZD-CTL-PARM-VIEW REDEFINES NZD-CTL-RECORD.                  
010800     05  FILLER                  PIC X(01).                       
010900     05  NZD-CTL-PARM-CORR-VALUE PIC S999V9.                      
011000     05  FILLER                  PIC X(75).                       
011100 01  NZD-CTL-FILE-VIEW REDEFINES NZD-CTL-RECORD.                  
011200     05  FILLER                  PIC X(01).                       
011300     05  NZD-CTL-FILE-NAME       PIC X(80).                       
011400* OUTPUT SIDE - A PLAIN PRINT FILE, SAME SHAPE AS EVERY OTHER     
011500* REPORT IN THIS SYSTEM.                                          
011600 FD  NZD-RPT-FILE                                                 
011700     LABEL RECORDS ARE OMITTED                                    
011800     RECORDING MODE IS F                                          
011900     RECORD CONTAINS 133 CHARACTERS                               
012000     DATA RECORD IS NZD-MAIN-PRINT-LINE.                          
012100 01  NZD-MAIN-PRINT-LINE.                                         
012200     05  NZD-MAIN-CC             PIC X(01).                       
012300     05  NZD-MAIN-TEXT           PIC X(132).                      
012400******************************************************************
012500 WORKING-STORAGE SECTION.                                         
012600 01  NZD-MAIN-WORK-FIELDS.                                        
012700     05  NZD-MAIN-EOF-SW         PIC X(03) VALUE SPACES.          
012800         88  NZD-MAIN-CTL-EOF        VALUE 'EOF'.                 
012900     05  NZD-MAIN-PAGE-COUNT     PIC S9(3) COMP VALUE ZERO.       
013000     05  NZD-MAIN-LINES-WRITTEN  PIC S9(3) COMP VALUE ZERO.       
013100         88  NZD-MAIN-NEW-PAGE       VALUE 30.                    
013200     05  NZD-MAIN-PRIORITY-RANK  PIC S9(4) COMP VALUE 9.          
013300     05  NZD-MAIN-PRIORITY-NAME  PIC X(20) VALUE SPACES.          
013400     05  NZD-MAIN-CORR-VALUE     PIC S9(3)V9(1) COMP-3 VALUE ZERO.
013500 COPY NZDHDR.                                                     
013600 COPY NZDPAGE.                                                    
013700* TOTALS AREA HANDED TO NZDTOTL AT RUN END (WAS COPY FINARC01).   
013800 COPY NZDTOTA.                                                    
013900* ONE DETAIL LINE PER INPUT FILE - NAME, TYPE CODE, OK/FAILED.    
014000 01  NZD-MAIN-DATA-LINE.                                          
014100     05  FILLER                  PIC X(02).                       
014200     05  NZD-MAIN-PRT-NAME       PIC X(40).                       
014300     05  FILLER                  PIC X(02).                       
014400     05  NZD-MAIN-PRT-TYPE       PIC X(02).                       
014500     05  FILLER                  PIC X(04).                       
014600     05  NZD-MAIN-PRT-STATUS     PIC X(10).                       
014700     05  FILLER                  PIC X(72).                       
014800* FLAT VIEW OF THE DATA LINE - USED IN 2900-WRITE-FILE-LINE TO    
014900* BLANK IT OUT BETWEEN FILES.                                     
015000 01  NZD-MAIN-DATA-LINE-R REDEFINES NZD-MAIN-DATA-LINE.           
015100     05  FILLER                  PIC X(132).                      
015200* OWN COPY OF NZDCLSFY'S LINKAGE PARMS - THIS PROGRAM CALLS,      
015300* IT DOES NOT COPY, SO THE SHAPE IS WRITTEN OUT FIELD FOR FIELD   
015400* TO MATCH NZDCLSFY EXACTLY.                                      
015500 01  NZD-MAIN-CLSFY-PARMS.                                        
015600     05  NZD-MAIN-CLSFY-FILE-NAME   PIC X(80).                    
015700     05  NZD-MAIN-CLSFY-TYPE-CODE   PIC X(02).                    
015800     05  NZD-MAIN-CLSFY-SHEET-NAME  PIC X(10).                    
015900     05  NZD-MAIN-CLSFY-SUFFIX      PIC X(24).                    
016000     05  NZD-MAIN-CLSFY-DAY-NIGHT   PIC X(01).                    
016100     05  NZD-MAIN-CLSFY-SHK-NUMBER  PIC S9(5) COMP.               
016200     05  NZD-MAIN-CLSFY-RETURN-CODE PIC X(01).                    
016300         88  NZD-MAIN-CLSFY-FOUND       VALUE 'Y'.                
016400         88  NZD-MAIN-CLSFY-NOT-FOUND   VALUE 'N'.                
016500* OWN COPY OF NZDTRAN'S LINKAGE PARMS.                            
016600 01  NZD-MAIN-TRAN-PARMS.                                         
016700     05  NZD-MAIN-TRAN-IN-FILE-NAME  PIC X(80).                   
016800     05  NZD-MAIN-TRAN-IN-TYPE-CODE  PIC X(02).                   
016900     05  NZD-MAIN-TRAN-IN-SHEET-NAME PIC X(10).                   
017000     05  NZD-MAIN-TRAN-IN-SUFFIX     PIC X(24).                   
017100     05  NZD-MAIN-TRAN-IN-DAY-NIGHT  PIC X(01).                   
017200     05  NZD-MAIN-TRAN-IN-SHK-NUMBER PIC S9(5) COMP.              
017300     05  NZD-MAIN-TRAN-OUT-CAPTIONS  PIC S9(4) COMP.              
017400     05  NZD-MAIN-TRAN-OUT-REMOVED   PIC S9(4) COMP.              
017500     05  NZD-MAIN-TRAN-OUT-MOVED     PIC S9(4) COMP.              
017600* OWN COPY OF NZDCORR'S LINKAGE PARMS.                            
017700 01  NZD-MAIN-CORR-PARMS.                                         
017800     05  NZD-MAIN-CORR-IN-VALUE      PIC S9(3)V9(1) COMP-3.       
017900* OWN COPY OF NZDRTLST'S LINKAGE PARMS.                           
018000 01  NZD-MAIN-RTL-PARMS.                                          
018100     05  NZD-MAIN-RTL-IN-FILE-NAME   PIC X(20).                   
018200******************************************************************
018300 PROCEDURE DIVISION.                                              
018400 1000-MAIN-LINE.                                                  
018500     MOVE ZERO TO NZD-TOTA-FILES-OK NZD-TOTA-FILES-FAILED         
018600         NZD-TOTA-POINTS-CAPTIONED NZD-TOTA-ROWS-REMOVED          
018700         NZD-TOTA-ROWS-MOVED.                                     
018800     MOVE SPACES TO NZD-TOTA-MESSAGE.                             
018900     OPEN INPUT  NZD-CTL-FILE                                     
019000          OUTPUT NZD-RPT-FILE.                                    
019100     PERFORM 1100-READ-CONTROL-RECORD THRU 1100-EXIT.             
019200     IF NZD-CTL-IS-PARM                                           
019300         MOVE NZD-CTL-PARM-CORR-VALUE TO NZD-MAIN-CORR-VALUE      
019400         PERFORM 1100-READ-CONTROL-RECORD THRU 1100-EXIT          
019500     END-IF.                                                      
019600     PERFORM 2000-PROCESS-ONE-FILE THRU 2000-EXIT                 
019700         UNTIL NZD-MAIN-CTL-EOF.                                  
019800     PERFORM 5000-RUN-CROSS-FILE-JOBS THRU 5000-EXIT.             
019900     PERFORM 6000-WRITE-COMPLETION-LINE THRU 6000-EXIT.           
020000     CLOSE NZD-CTL-FILE                                           
020100           NZD-RPT-FILE.                                          
020200     GOBACK.                                                      
020300******************************************************************
020400 1100-READ-CONTROL-RECORD.                                        
020500     READ NZD-CTL-FILE AT END                                     
020600         MOVE 'EOF' TO NZD-MAIN-EOF-SW                            
020700     END-READ.                                                    
020800 1100-EXIT.                                                       
020900     EXIT.                                                        
021000******************************************************************
021100* FOR EACH CONTROL-FILE ENTRY - CLASSIFY, TRACK THE PRIORITY      
021200* SOURCE FILE FOR NZDRTLST, TRANSFORM, AND OPTIONALLY CORRECT.    
021300 2000-PROCESS-ONE-FILE.                                           
021400     MOVE NZD-CTL-FILE-NAME TO NZD-MAIN-CLSFY-FILE-NAME.          
021500     CALL 'NZDCLSFY' USING NZD-MAIN-CLSFY-PARMS.                  
021600     IF NZD-MAIN-CLSFY-NOT-FOUND                                  
021700         ADD 1 TO NZD-TOTA-FILES-FAILED                           
021800         MOVE 'NOT MATCHED' TO NZD-MAIN-PRT-STATUS                
021900         PERFORM 2900-WRITE-FILE-LINE THRU 2900-EXIT              
022000         PERFORM 1100-READ-CONTROL-RECORD THRU 1100-EXIT          
022100         GO TO 2000-EXIT                                          
022200     END-IF.                                                      
022300     ADD 1 TO NZD-TOTA-FILES-OK.                                  
022400     PERFORM 2100-CHECK-PRIORITY THRU 2100-EXIT.                  
022500     MOVE NZD-MAIN-CLSFY-FILE-NAME TO                             
022600         NZD-MAIN-TRAN-IN-FILE-NAME.                              
022700     MOVE NZD-MAIN-CLSFY-TYPE-CODE TO                             
022800         NZD-MAIN-TRAN-IN-TYPE-CODE.                              
022900     MOVE NZD-MAIN-CLSFY-SHEET-NAME TO                            
023000         NZD-MAIN-TRAN-IN-SHEET-NAME.                             
023100     MOVE NZD-MAIN-CLSFY-SUFFIX      TO NZD-MAIN-TRAN-IN-SUFFIX.  
023200     MOVE NZD-MAIN-CLSFY-DAY-NIGHT TO                             
023300         NZD-MAIN-TRAN-IN-DAY-NIGHT.                              
023400     MOVE NZD-MAIN-CLSFY-SHK-NUMBER TO                            
023500         NZD-MAIN-TRAN-IN-SHK-NUMBER.                             
023600     CALL 'NZDTRAN' USING NZD-MAIN-TRAN-PARMS.                    
023700     ADD NZD-MAIN-TRAN-OUT-CAPTIONS TO NZD-TOTA-POINTS-CAPTIONED. 
023800     ADD NZD-MAIN-TRAN-OUT-REMOVED  TO NZD-TOTA-ROWS-REMOVED.     
023900     ADD NZD-MAIN-TRAN-OUT-MOVED    TO NZD-TOTA-ROWS-MOVED.       
024000     IF NZD-MAIN-CORR-SW-ON                                       
024100         MOVE NZD-MAIN-CORR-VALUE TO NZD-MAIN-CORR-IN-VALUE       
024200         CALL 'NZDCORR' USING NZD-MAIN-CORR-PARMS                 
024300     END-IF.                                                      
024400     MOVE 'PROCESSED' TO NZD-MAIN-PRT-STATUS.                     
024500     PERFORM 2900-WRITE-FILE-LINE THRU 2900-EXIT.                 
024600     PERFORM 1100-READ-CONTROL-RECORD THRU 1100-EXIT.             
024700 2000-EXIT.                                                       
024800     EXIT.                                                        
024900******************************************************************
025000* RULE FILE-TYPE-DISPATCH PRIORITY - OV BEATS TX BEATS POS.  THE  
025100* TYPE CODE'S FIRST LETTER (O/T/P) CARRIES THE REPORT KIND; THE   
025200* SECOND (D/N) IS DAY OR NIGHT AND DOES NOT AFFECT PRIORITY.      
025300 2100-CHECK-PRIORITY.                                             
025400     IF NZD-MAIN-CLSFY-TYPE-CODE (1:1) = 'O'                      
025500             AND NZD-MAIN-PRIORITY-RANK > 1                       
025600         MOVE 1 TO NZD-MAIN-PRIORITY-RANK                         
025700         MOVE NZD-MAIN-CLSFY-FILE-NAME (1:20) TO                  
025800             NZD-MAIN-PRIORITY-NAME                               
025900     ELSE                                                         
026000         IF NZD-MAIN-CLSFY-TYPE-CODE (1:1) = 'T'                  
026100                 AND NZD-MAIN-PRIORITY-RANK > 2                   
026200             MOVE 2 TO NZD-MAIN-PRIORITY-RANK                     
026300             MOVE NZD-MAIN-CLSFY-FILE-NAME (1:20) TO              
026400                 NZD-MAIN-PRIORITY-NAME                           
026500         ELSE                                                     
026600             IF NZD-MAIN-CLSFY-TYPE-CODE (1:1) = 'P'              
026700                     AND NZD-MAIN-PRIORITY-RANK > 3               
026800                 MOVE 3 TO NZD-MAIN-PRIORITY-RANK                 
026900                 MOVE NZD-MAIN-CLSFY-FILE-NAME (1:20) TO          
027000                     NZD-MAIN-PRIORITY-NAME                       
027100             END-IF                                               
027200         END-IF                                                   
027300     END-IF.                                                      
027400 2100-EXIT.                                                       
027500     EXIT.                                                        
027600******************************************************************
027700 2900-WRITE-FILE-LINE.                                            
027800     IF NZD-MAIN-NEW-PAGE                                         
027900         PERFORM 2910-WRITE-HEADER THRU 2910-EXIT                 
028000     END-IF.                                                      
028100     MOVE SPACES TO NZD-MAIN-DATA-LINE-R.                         
028200     MOVE NZD-MAIN-CLSFY-FILE-NAME (1:40) TO NZD-MAIN-PRT-NAME.   
028300     MOVE NZD-MAIN-CLSFY-TYPE-CODE        TO NZD-MAIN-PRT-TYPE.   
028400     MOVE LINE-SPACING TO NZD-MAIN-CC.                            
028500     MOVE NZD-MAIN-DATA-LINE TO NZD-MAIN-TEXT.                    
028600     WRITE NZD-MAIN-PRINT-LINE.                                   
028700     ADD 1 TO NZD-MAIN-LINES-WRITTEN.                             
028800 2900-EXIT.                                                       
028900     EXIT.                                                        
029000******************************************************************
029100 2910-WRITE-HEADER.                                               
029200     ADD 1 TO NZD-MAIN-PAGE-COUNT.                                
029300     MOVE ZERO TO NZD-MAIN-LINES-WRITTEN.                         
029400     MOVE 'ОБРАБОТКА ФАЙЛОВ УЗД ЗА ПРОГОН' TO REPORT-TITLE.       
029500     MOVE NZD-MAIN-PAGE-COUNT TO PAGE-NUMBER.                     
029600     MOVE PAGE-SPACING TO NZD-MAIN-CC.                            
029700     MOVE HEADER-RECORD TO NZD-MAIN-TEXT.                         
029800     WRITE NZD-MAIN-PRINT-LINE.                                   
029900 2910-EXIT.                                                       
030000     EXIT.                                                        
030100******************************************************************
030200* RUN-END CROSS-FILE JOBS - NZDRTLST ONLY IF A PRIORITY SOURCE    
030300* FILE WAS ACTUALLY FOUND THIS RUN; NZDSUMRY ALWAYS RUNS.  ITS    
030400* CONCATENATED, SHK-SORTED INPUT DD IS STILL BUILT BY THE JCL     
030500* STEP AHEAD OF THIS ONE, BUT EACH FILE'S BLOCK-1 HEADER LABEL IS 
030600* BUILT BY NZDTRAN FROM THE SHK-NUMBER NZDCLSFY CLASSIFIED BELOW  
030700* (SEE AR-0878).                                                  
030800 5000-RUN-CROSS-FILE-JOBS.                                        
030900     IF NZD-MAIN-PRIORITY-RANK < 9                                
031000         MOVE NZD-MAIN-PRIORITY-NAME TO NZD-MAIN-RTL-IN-FILE-NAME 
031100         CALL 'NZDRTLST' USING NZD-MAIN-RTL-PARMS                 
031200     END-IF.                                                      
031300     CALL 'NZDSUMRY'.                                             
031400 5000-EXIT.                                                       
031500     EXIT.                                                        
031600******************************************************************
031700* NZDTOTL BUILDS THE COMPLETION MESSAGE INTO NZD-TOTA-MESSAGE;    
031800* THIS PARAGRAPH JUST PRINTS IT.                                  
031900 6000-WRITE-COMPLETION-LINE.                                      
032000     CALL 'NZDTOTL' USING NZD-TOTA-AREA.                          
032100     IF NZD-MAIN-NEW-PAGE                                         
032200         PERFORM 2910-WRITE-HEADER THRU 2910-EXIT                 
032300     END-IF.                                                      
032400     MOVE LINE-SPACING TO NZD-MAIN-CC.                            
032500     MOVE SPACES TO NZD-MAIN-TEXT.                                
032600     MOVE NZD-TOTA-MESSAGE TO NZD-MAIN-TEXT (1:73).               
032700     WRITE NZD-MAIN-PRINT-LINE.                                   
032800 6000-EXIT.                                                       
032900     EXIT.                                                        
