000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     NZDTRAN.                                         
000300 AUTHOR.         T H REAGAN.                                      
000400 INSTALLATION.   SOUND LEVEL ENGINEERING - BATCH SYSTEMS.         
000500 DATE-WRITTEN.   04/02/88.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000800******************************************************************
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- --------------------------------     
001200* 04/02/88 THR     AR-0410   ORIGINAL - READ LIST2 SOURCE SHEET,  
001300*                            BUILD DANNYE OUTPUT SHEET.           
001400* 03/14/89 RVT     AR-0430   ADDED RT-CAPTION INSERT AHEAD OF EACH
001500*                            CALCULATION POINT (RULE RT-CAPTION). 
001600* 11/02/89 RVT     AR-0477   ADDED L-EKV / L-MAX TO THE CAPTION   
001700*                            BUILD.                               AR0477  
001800* 06/19/91 SDK     AR-0559   ADDED OV SUFFIX PROCESSING FOR THE   
001900*                            OV REPORT KIND (RULE OV-1).          
002000* 09/08/92 SDK     AR-0588   ADDED SOUND-ISOLATION ROW REMOVAL    
002100*                            (RULE ISO-REMOVE).                   
002200* 01/08/93 SDK     AR-0601   ADDED BARRIER ROW RELOCATION (RULE   
002300*                            ISO-MOVE) AND THE IN-MEMORY SHEET    
002400*                            TABLE THAT MAKES IT POSSIBLE.        AR0601  
002500* 09/27/96 WBC     AR-0688   ADDED 31,5 HZ COLUMN-HIDE FLAG (RULE 
002600*                            COLUMN-HIDE). CLASSIFIER SPLIT OUT   
002700*                            TO NZDCLSFY - CALLED, NOT COPIED.    AR0688  
002800* 04/30/97 WBC     AR-0705   ADDED EMPTY-ROW CLEANUP (RULE EMPTY- 
002900*                            ROW) AFTER ISOLATION REMOVE/MOVE.    
003000* 02/11/99 WBC     Y2K-041   REVIEWED FOR Y2K - NO DATE FIELDS IN Y2K041  
003100*                            THE WORKSHEET RECORD, NO CHANGE      
003200*                            REQUIRED.                            
003300* 05/19/01 SDK     AR-0772   LIST3 FALLBACK REQUESTED - SOME OV   
003400*                            FILES WERE SAID TO CARRY THE SOURCE  
003500*                            SHEET ON LIST3 INSTEAD OF LIST2;     
003600*                            DESCOPED BEFORE CODING - SEE AR-0865 
003700*                            BELOW.                               AR0772  
003800* 08/14/03 PLM     AR-0809   ROUNDING ON THE CAPTION L-EKV/L-MAX  
003900*                            DISPLAY CHANGED FROM TRUNCATE TO     
004000*                            HALF-UP PER REVISED HOUSE STANDARD.  AR0809  
004100* 02/07/05 PLM     AR-0850   CAPTION/REMOVE/MOVE COUNTS NOW HANDED
004200*                            BACK TO COBMAIN ON THE OUTGOING      
004300*                            LINKAGE PARMS FOR THE RUN-END        
004400*                            COMPLETION TOTALS MESSAGE.           AR0850  
004500* 11/14/05 PLM     AR-0865   STRUCK THE LIST3-FALLBACK LANGUAGE   
004600*                            FROM THE PROGRAM BANNER AND FILE     
004700*                            SECTION - NO SECOND SELECT WAS EVER  
004800*                            ADDED (SEE AR-0772) AND NO SITE HAS  
004900*                            ASKED FOR ONE SINCE. SOURCE IS LIST2,
005000*                            PERIOD.                              AR0865  
005100* 02/19/06 PLM     AR-0871   3420-INSERT-ONE-CAPTION WAS BUMPING  
005200*                            NZD-CUR-SUB BEFORE BUILDING THE      
005300*                            CAPTION, NOT AFTER - THE CAPTION TEXT
005400*                            CAME FROM THE WRONG ROW AND LANDED   
005500*                            ONE SLOT BELOW THE DATA ROW IT       
005600*                            BELONGS ABOVE (RULE RT-CAPTION). THE 
005700*                            INCREMENT NOW RUNS LAST, THE SAME    
005800*                            PLACE NZDCORR DOES IT IN             
005900*                            2100-INSERT-CORRECTION-ROW.          AR0871  
006000* 03/11/06 PLM     AR-0872   THE DANNYE SHEET'S ROW-1 HEADER LABEL
006100*                            WAS ALWAYS BLANK - NOBODY EVER BUILT 
006200*                            THE <SHK-NUMBER>, DEN'/NOCH' TEXT    
006300*                            NZDSUMRY READS OFF IT (RULE          
006400*                            SHK-SORT). COBMAIN NOW HANDS DOWN THE
006500*                            SHK-NUMBER AND DAY/NIGHT CODE        
006600*                            NZDCLSFY ALREADY CLASSIFIED, AND     
006700*                            2000-BUILD-HEADER-ROWS BUILDS THE    
006800*                            LABEL FROM THEM (SEE COBMAIN AR-0878,
006900*                            NZDSUMRY AR-0879).                   AR0872  
007000* 04/02/06 PLM     AR-0882   NZD-SRC-ROW'S FILLER WAS 04 BYTES,
007100*                            CARRYING THE RECORD TO 197 WHILE THE
007200*                            FD SAID RECORD CONTAINS 196.  TRIMMED
007300*                            FILLER TO 03 BYTES TO MATCH THE FD.
007400******************************************************************
007500* NZDTRAN - MAIN WORKSHEET TRANSFORM.                             
007600* READS THE SOURCE NOISE-LEVEL (UZD) WORKSHEET (LIST2), BUILDS THE
007700* "DANNYE" OUTPUT SHEET: INSERTS                                  
007800* A CAPTION ROW AHEAD OF EACH CALCULATION POINT, APPENDS THE OV   
007900* SUFFIX WHERE CALLED FOR, REMOVES SOUND-ISOLATION ROWS, RELOCATES
008000* BARRIER ROWS (RULE ISO-MOVE), DROPS ROWS LEFT EMPTY BY THOSE TWO
008100* STEPS, AND SETS THE HIDDEN-COLUMN FLAG ON THE 31,5 HZ BAND.     
008200* CALLED ONCE PER INPUT FILE BY COBMAIN, AFTER COBMAIN HAS CALLED 
008300* NZDCLSFY TO RESOLVE THE FILE KIND.                              
008400******************************************************************
008500 ENVIRONMENT DIVISION.                                            
008600 CONFIGURATION SECTION.                                           
008700 SOURCE-COMPUTER.        IBM-370.                                 
008800 OBJECT-COMPUTER.        IBM-370.                                 
008900 SPECIAL-NAMES.                                                   
009000     C01 IS TOP-OF-FORM                                           
009100     UPSI-0 ON STATUS IS NZD-SW-ISO-REMOVE-ON                     
009200            OFF STATUS IS NZD-SW-ISO-REMOVE-OFF.                  
009300 INPUT-OUTPUT SECTION.                                            
009400 FILE-CONTROL.                                                    
009500     SELECT NZD-SRC-FILE ASSIGN U-T-NZDSRC.                       
009600     SELECT NZD-OUT-FILE ASSIGN U-T-NZDOUT.                       
009700     SELECT NZD-RPT-FILE ASSIGN U-T-SYSOUT.                       
009800******************************************************************
009900 DATA DIVISION.                                                   
010000 FILE SECTION.                                                    
010100* SOURCE WORKSHEET (LIST2).  A PLAIN, UN-HOUSEKEPT ROW -          
010200* EVERY SOURCE ROW IS BY DEFINITION A DATA ROW, SO THE ROW-TYPE   
010300* AND HIDDEN-COLUMN BYTES CARRIED ON THE OUTPUT RECORD (COPY      
010400* NZDROW) HAVE NO COUNTERPART HERE.                               
010500 FD  NZD-SRC-FILE                                                 
010600     LABEL RECORDS ARE STANDARD                                   
010700     RECORDING MODE IS F                                          
010800     RECORD CONTAINS 196 CHARACTERS                               
010900     DATA RECORD IS NZD-SRC-ROW.                                  
011000     01  NZD-SRC-ROW.                                             
011100         05  NZD-SRC-NAME            PIC X(20).                   
011200         05  NZD-SRC-CATEGORY        PIC X(40).                   
011300         05  NZD-SRC-BAND-TABLE.                                  
011400             10  NZD-SRC-BAND-31-5       PIC S9(3)V9(1) COMP-3.   
011500             10  NZD-SRC-BAND-63         PIC S9(3)V9(1) COMP-3.   
011600             10  NZD-SRC-BAND-125        PIC S9(3)V9(1) COMP-3.   
011700             10  NZD-SRC-BAND-250        PIC S9(3)V9(1) COMP-3.   
011800             10  NZD-SRC-BAND-500        PIC S9(3)V9(1) COMP-3.   
011900             10  NZD-SRC-BAND-1000       PIC S9(3)V9(1) COMP-3.   
012000             10  NZD-SRC-BAND-2000       PIC S9(3)V9(1) COMP-3.   
012100             10  NZD-SRC-BAND-4000       PIC S9(3)V9(1) COMP-3.   
012200             10  NZD-SRC-BAND-8000       PIC S9(3)V9(1) COMP-3.   
012300* REDEFINE OF THE SOURCE BAND COLUMNS AS A TABLE - USED BY        
012400* PARAGRAPH 3750 TO TEST THE 31,5 HZ ENTRY WITHOUT A SEPARATE     
012500* ELEMENTARY MOVE.                                                
012600         05  NZD-SRC-BAND-OCCURS-TAB REDEFINES NZD-SRC-BAND-TABLE.
012700             10  NZD-SRC-BAND-OCCURS OCCURS 9 TIMES               
012800                                     PIC S9(3)V9(1) COMP-3.       
012900         05  NZD-SRC-L-EKV           PIC S9(3)V9(1) COMP-3.       
013000         05  NZD-SRC-L-MAX           PIC S9(3)V9(1) COMP-3.       
013100         05  NZD-SRC-COORDS          PIC X(40).                   
013200         05  NZD-SRC-DESCRIPTION     PIC X(60).                   
013300* PAD TO THE SAME 196-BYTE SHAPE THE SOURCE WORKSHEET EXPORT
013400* UTILITY HAS ALWAYS PRODUCED.  FILLER WAS MIS-SIZED AT 04
013500* BYTES (RECORD CAME TO 197) UNTIL AR-0882 TRIMMED IT TO 03.
013600         05  FILLER                  PIC X(03).
013700* OUTPUT "DANNYE" SHEET - FULL HOUSEKEEPING LAYOUT, COPIED TWICE  
013800* WITH THE TOP-LEVEL NAME REPLACED SO THE TWO FILES DO NOT SHARE  
013900* ONE 01-LEVEL.                                                   
014000 FD  NZD-OUT-FILE                                                 
014100     LABEL RECORDS ARE STANDARD                                   
014200     RECORDING MODE IS F                                          
014300     RECORD CONTAINS 254 CHARACTERS                               
014400     DATA RECORD IS NZD-OUT-ROW.                                  
014500     COPY NZDROW REPLACING ==NZD-ROW-RECORD== BY ==NZD-OUT-ROW==. 
014600 FD  NZD-RPT-FILE                                                 
014700     LABEL RECORDS ARE OMITTED                                    
014800     RECORDING MODE IS F                                          
014900     RECORD CONTAINS 133 CHARACTERS                               
015000     DATA RECORD IS NZD-RPT-LINE.                                 
015100     01  NZD-RPT-LINE.                                            
015200         05  NZD-RPT-CC              PIC X(01).                   
015300         05  NZD-RPT-TEXT            PIC X(132).                  
015400******************************************************************
015500 WORKING-STORAGE SECTION.                                         
015600* PARAMETERS HANDED DOWN FROM COBMAIN/NZDCLSFY FOR THIS RUN OF    
015700* THE PROGRAM - TYPE CODE, SHEET NAME, OUTPUT SUFFIX, DAY/NIGHT.  
015800 01  NZD-TRAN-RUN-PARMS.                                          
015900     05  NZD-TRAN-TYPE-CODE       PIC X(02).                      
016000     05  NZD-TRAN-SHEET-NAME      PIC X(10) VALUE SPACES.         
016100     05  NZD-TRAN-SUFFIX          PIC X(24).                      
016200     05  NZD-TRAN-DAY-NIGHT       PIC X(01).                      
016300         88  NZD-TRAN-IS-DAY           VALUE 'D'.                 
016400         88  NZD-TRAN-IS-NIGHT         VALUE 'N'.                 
016500     05  NZD-TRAN-SHK-NUMBER      PIC S9(5) COMP VALUE ZERO.      
016600     05  NZD-TRAN-OV-SW           PIC X(01) VALUE SPACES.         
016700         88  NZD-TRAN-IS-OV-REPORT   VALUE 'Y'.                   
016800* WORKING SWITCHES AND COUNTERS.                                  
016900 01  NZD-TRAN-WORK-FIELDS.                                        
017000     05  NZD-TRAN-EOF-SW          PIC X(03) VALUE SPACES.         
017100         88  NZD-TRAN-SRC-EOF         VALUE 'EOF'.                
017200     05  NZD-TRAN-ROW-COUNT       PIC S9(4) COMP VALUE ZERO.      
017300     05  NZD-TRAN-PAGE-COUNT      PIC S9(3) COMP VALUE ZERO.      
017400     05  NZD-TRAN-LINES-WRITTEN   PIC S9(3) COMP VALUE ZERO.      
017500     05  NZD-CUR-SUB              PIC S9(4) COMP VALUE ZERO.      
017600     05  NZD-SCAN-SUB             PIC S9(4) COMP VALUE ZERO.      
017700     05  NZD-WRITE-SUB            PIC S9(4) COMP VALUE ZERO.      
017800     05  NZD-HIDE-SUB             PIC S9(4) COMP VALUE ZERO.      
017900     05  NZD-MOVE-COUNT           PIC S9(4) COMP VALUE ZERO.      
018000     05  NZD-REMOVE-COUNT         PIC S9(4) COMP VALUE ZERO.      
018100     05  NZD-TALLY-COUNT          PIC S9(4) COMP VALUE ZERO.      
018200     05  NZD-TARGET-SUB           PIC S9(4) COMP VALUE ZERO.      
018300* THE ENTIRE "DANNYE" SHEET LIVES HERE WHILE IT IS BUILT - A      
018400* FLAT SEQUENTIAL FILE CANNOT HAVE A ROW MOVED OR A ROW INSERTED  
018500* AHEAD OF WHAT HAS ALREADY BEEN WRITTEN, SO THE WHOLE SHEET IS   
018600* ASSEMBLED IN THIS TABLE, REARRANGED IN PLACE, THEN WRITTEN OUT  
018700* SEQUENTIALLY BY PARAGRAPH 3900.                                 
018800 01  NZD-SHEET-TABLE.                                             
018900     05  NZD-SHEET-ROW-COUNT      PIC S9(4) COMP VALUE ZERO.      
019000     05  NZD-SHEET-ROW OCCURS 500 TIMES                           
019100                        INDEXED BY NZD-ROW-IDX.                   
019200         10  NZD-TAB-ROW-TYPE         PIC X(01).                  
019300             88  NZD-TAB-IS-HEADER        VALUE 'H'.              
019400             88  NZD-TAB-IS-CAPTION       VALUE 'C'.              
019500             88  NZD-TAB-IS-DATA          VALUE 'D'.              
019600             88  NZD-TAB-IS-ANNOTATION    VALUE 'N'.              
019700             88  NZD-TAB-IS-BLANK         VALUE 'B'.              
019800             88  NZD-TAB-IS-ISOLATION     VALUE 'I'.              
019900         10  NZD-TAB-HIDDEN-SW        PIC X(01) VALUE 'N'.        
020000         10  NZD-TAB-NAME             PIC X(20).                  
020100         10  NZD-TAB-CATEGORY         PIC X(40).                  
020200         10  NZD-TAB-BAND-TABLE.                                  
020300             15  NZD-TAB-BAND OCCURS 9 TIMES                      
020400                                      PIC S9(3)V9(1) COMP-3.      
020500         10  NZD-TAB-L-EKV            PIC S9(3)V9(1) COMP-3.      
020600         10  NZD-TAB-L-MAX            PIC S9(3)V9(1) COMP-3.      
020700         10  NZD-TAB-COORDS           PIC X(40).                  
020800* REDEFINE OF THE COORDINATE FIELD SO THE ELEVATION (THIRD        
020900* COLON-DELIMITED SUB-FIELD) CAN BE LIFTED FOR THE CAPTION TEXT   
021000* WITHOUT A SEPARATE SCAN - SAME SPLIT AS NZDROW COLUMN N.        
021100         10  NZD-TAB-COORDS-R REDEFINES NZD-TAB-COORDS.           
021200             15  NZD-TAB-COORD-X          PIC X(13).              
021300             15  NZD-TAB-COORD-DELIM-1    PIC X(01).              
021400             15  NZD-TAB-COORD-Y          PIC X(12).              
021500             15  NZD-TAB-COORD-DELIM-2    PIC X(01).              
021600             15  NZD-TAB-COORD-Z-TEXT     PIC X(13).              
021700         10  NZD-TAB-DESCRIPTION      PIC X(60).                  
021800         10  NZD-TAB-CAPTION-TEXT     PIC X(94).                  
021900* WORK AREA FOR BUILDING ONE CAPTION LINE (RULE RT-CAPTION)       
022000* BEFORE IT IS MOVED INTO THE TABLE - THE L-EKV/L-MAX EDITED      
022100* FIGURES ARE ASSEMBLED HERE ONE PIECE AT A TIME.                 
022200 01  NZD-CAPTION-WORK.                                            
022300     05  NZD-CAP-EKV-EDIT          PIC ZZ9.9.                     
022400     05  NZD-CAP-MAX-EDIT          PIC ZZ9.9.                     
022500     05  NZD-CAP-ELEV-TEXT         PIC X(13).                     
022600     05  NZD-CAP-LINE              PIC X(94).                     
022700* WORK AREA FOR BUILDING THE BLOCK-1 HEADER LABEL (RULE SHK-SORT) 
022800* THE SHK-NUMBER NZDCLSFY ALREADY CLASSIFIED IS EDITED, LEFT-     
022900* TRIMMED ONE CHARACTER AT A TIME, THEN STRUNG TOGETHER WITH THE  
023000* DEN'/NOCH' TEXT THE SAME WAY NZDCLSFY BUILDS ITS OWN TEXT FIELDS
023100 01  NZD-SHK-LABEL-WORK.                                          
023200     05  NZD-SHK-EDIT              PIC ZZZZ9.                     
023300     05  NZD-SHK-TRIMMED           PIC X(05) VALUE SPACES.        
023400     05  NZD-SHK-SCAN-SUB          PIC S9(4) COMP VALUE ZERO.     
023500     05  NZD-SHK-OUT-SUB           PIC S9(4) COMP VALUE ZERO.     
023600     05  NZD-SHK-DAYNITE-TEXT      PIC X(05) VALUE SPACES.        
023700* REPORT LAYOUT - DETAIL AND HEADER LINES FOR THE NZD-RPT-FILE    
023800* CONTROL-TOTALS LISTING.                                         
023900 01  NZD-TRAN-REPORT-LINE.                                        
024000     05  FILLER                   PIC X(05).                      
024100     05  NZD-RPT-FILE-NAME        PIC X(30).                      
024200     05  FILLER                   PIC X(05).                      
024300     05  NZD-RPT-ROWS-READ        PIC ZZZ9.                       
024400     05  FILLER                   PIC X(05).                      
024500     05  NZD-RPT-CAPTIONS-INS     PIC ZZZ9.                       
024600     05  FILLER                   PIC X(05).                      
024700     05  NZD-RPT-ROWS-REMOVED     PIC ZZZ9.                       
024800     05  FILLER                   PIC X(05).                      
024900     05  NZD-RPT-ROWS-MOVED       PIC ZZZ9.                       
025000     05  FILLER                   PIC X(45).                      
025100 COPY NZDHDR.                                                     
025200 COPY NZDPAGE.                                                    
025300******************************************************************
025400 LINKAGE SECTION.                                                 
025500 01  NZD-TRAN-PARMS.                                              
025600     05  NZD-TRAN-IN-FILE-NAME    PIC X(80).                      
025700     05  NZD-TRAN-IN-TYPE-CODE    PIC X(02).                      
025800     05  NZD-TRAN-IN-SHEET-NAME   PIC X(10).                      
025900     05  NZD-TRAN-IN-SUFFIX       PIC X(24).                      
026000     05  NZD-TRAN-IN-DAY-NIGHT    PIC X(01).                      
026100     05  NZD-TRAN-IN-SHK-NUMBER   PIC S9(5) COMP.                 
026200     05  NZD-TRAN-OUT-CAPTIONS    PIC S9(4) COMP.                 
026300     05  NZD-TRAN-OUT-REMOVED     PIC S9(4) COMP.                 
026400     05  NZD-TRAN-OUT-MOVED       PIC S9(4) COMP.                 
026500******************************************************************
026600 PROCEDURE DIVISION USING NZD-TRAN-PARMS.                         
026700 1000-MAIN-LINE.                                                  
026800     MOVE NZD-TRAN-IN-TYPE-CODE  TO NZD-TRAN-TYPE-CODE.           
026900     MOVE NZD-TRAN-IN-SHEET-NAME TO NZD-TRAN-SHEET-NAME.          
027000     MOVE NZD-TRAN-IN-SUFFIX     TO NZD-TRAN-SUFFIX.              
027100     MOVE NZD-TRAN-IN-DAY-NIGHT  TO NZD-TRAN-DAY-NIGHT.           
027200     MOVE NZD-TRAN-IN-SHK-NUMBER  TO NZD-TRAN-SHK-NUMBER.         
027300     MOVE SPACES TO NZD-TRAN-OV-SW.                               
027400     IF NZD-TRAN-TYPE-CODE = 'OD' OR NZD-TRAN-TYPE-CODE = 'ON'    
027500         SET NZD-TRAN-IS-OV-REPORT TO TRUE                        
027600     END-IF.                                                      
027700     OPEN INPUT  NZD-SRC-FILE                                     
027800          OUTPUT NZD-OUT-FILE                                     
027900          OUTPUT NZD-RPT-FILE.                                    
028000     PERFORM 2000-BUILD-HEADER-ROWS THRU 2000-EXIT.               
028100     PERFORM 3000-READ-SOURCE-ROW THRU 3000-EXIT.                 
028200     PERFORM 3100-LOAD-SHEET-TABLE THRU 3100-EXIT                 
028300         UNTIL NZD-TRAN-SRC-EOF.                                  
028400     PERFORM 3400-INSERT-RT-CAPTIONS THRU 3400-EXIT.              
028500     IF NZD-TRAN-IS-OV-REPORT                                     
028600         PERFORM 3500-APPLY-OV-SUFFIX THRU 3500-EXIT              
028700     END-IF.                                                      
028800     PERFORM 3600-REMOVE-ISOLATION-ROWS THRU 3600-EXIT.           
028900     PERFORM 3650-MOVE-BARRIER-ROWS THRU 3650-EXIT.               
029000     PERFORM 3700-REMOVE-BLANK-ROWS THRU 3700-EXIT.               
029100     PERFORM 3750-HIDE-BAND-COLUMN THRU 3750-EXIT.                
029200     PERFORM 3900-WRITE-OUTPUT-SHEET THRU 3900-EXIT.              
029300     PERFORM 8000-WRITE-CONTROL-LINE THRU 8000-EXIT.              
029400     MOVE NZD-TRAN-LINES-WRITTEN TO NZD-TRAN-OUT-CAPTIONS.        
029500     MOVE NZD-REMOVE-COUNT       TO NZD-TRAN-OUT-REMOVED.         
029600     MOVE NZD-MOVE-COUNT         TO NZD-TRAN-OUT-MOVED.           
029700     CLOSE NZD-SRC-FILE                                           
029800           NZD-OUT-FILE                                           
029900           NZD-RPT-FILE.                                          
030000     GOBACK.                                                      
030100******************************************************************
030200* BATCH FLOW STEP 1 - TWO HEADER ROWS ARE THE FIRST ENTRIES IN    
030300* THE SHEET TABLE SO THEY SORT AND WRITE AHEAD OF EVERY DATA      
030400* ROW, THE SAME PLACE THE WORKBOOK EXPORT HAS ALWAYS PUT THEM.    
030500 2000-BUILD-HEADER-ROWS.                                          
030600     MOVE 2 TO NZD-SHEET-ROW-COUNT.                               
030700     SET NZD-ROW-IDX TO 1.                                        
030800     SET NZD-TAB-IS-HEADER (NZD-ROW-IDX) TO TRUE.                 
030900     MOVE 'УЗД В РАСЧЕТНЫХ ТОЧКАХ' TO NZD-TAB-NAME (NZD-ROW-IDX). 
031000     MOVE NZD-TRAN-SUFFIX TO NZD-TAB-CATEGORY (NZD-ROW-IDX).      
031100     PERFORM 2050-BUILD-SHK-LABEL THRU 2050-EXIT.                 
031200     SET NZD-ROW-IDX TO 2.                                        
031300     SET NZD-TAB-IS-HEADER (NZD-ROW-IDX) TO TRUE.                 
031400     MOVE '31,5   63   125  250  500 1000 2000 4000 8000'         
031500         TO NZD-TAB-CATEGORY (NZD-ROW-IDX).                       
031600     MOVE 'ТОЧКА' TO NZD-TAB-NAME (NZD-ROW-IDX).                  
031700* RULE SHK-SORT - ROW 1'S LABEL IS <SHK-NUMBER>, DEN'/NOCH', BUILT
031800* FROM THE SHK-NUMBER AND DAY/NIGHT CODE NZDCLSFY CLASSIFIED FOR  
031900* THIS FILE AND COBMAIN HANDED DOWN (SEE AR-0872). NZD-TAB-HIDDEN-
032000* SW (1) ALSO CARRIES THE NIGHT FLAG, SINCE THE BYTE IS OTHERWISE 
032100* UNUSED ON A HEADER ROW.                                         
032200 2050-BUILD-SHK-LABEL.                                            
032300     MOVE NZD-TRAN-SHK-NUMBER TO NZD-SHK-EDIT.                    
032400     MOVE SPACES TO NZD-SHK-TRIMMED.                              
032500     MOVE ZERO TO NZD-SHK-OUT-SUB.                                
032600     PERFORM 2051-TRIM-SHK-DIGIT THRU 2051-EXIT                   
032700         VARYING NZD-SHK-SCAN-SUB FROM 1 BY 1                     
032800         UNTIL NZD-SHK-SCAN-SUB > 5.                              
032900     IF NZD-TRAN-IS-NIGHT                                         
033000         MOVE 'НОЧЬ' TO NZD-SHK-DAYNITE-TEXT                      
033100         MOVE 'Y' TO NZD-TAB-HIDDEN-SW (NZD-ROW-IDX)              
033200     ELSE                                                         
033300         MOVE 'ДЕНЬ' TO NZD-SHK-DAYNITE-TEXT                      
033400         MOVE 'N' TO NZD-TAB-HIDDEN-SW (NZD-ROW-IDX)              
033500     END-IF.                                                      
033600     STRING NZD-SHK-TRIMMED   DELIMITED BY SPACE                  
033700            ', '              DELIMITED BY SIZE                   
033800            NZD-SHK-DAYNITE-TEXT DELIMITED BY SPACE               
033900         INTO NZD-TAB-DESCRIPTION (NZD-ROW-IDX).                  
034000 2050-EXIT.                                                       
034100     EXIT.                                                        
034200* CHAR-BY-CHAR LEFT-TRIM OF THE ZERO-SUPPRESSED EDIT FIELD - SAME 
034300* REFERENCE-MODIFICATION IDIOM NZDCLSFY USES IN 2110-SCAN-FOR-SHK-
034400* TEXT, RUN IN REVERSE (HERE WE KEEP DIGITS, NOT SPACES).         
034500 2051-TRIM-SHK-DIGIT.                                             
034600     IF NZD-SHK-EDIT (NZD-SHK-SCAN-SUB:1) NOT = SPACE             
034700         ADD 1 TO NZD-SHK-OUT-SUB                                 
034800         MOVE NZD-SHK-EDIT (NZD-SHK-SCAN-SUB:1)                   
034900             TO NZD-SHK-TRIMMED (NZD-SHK-OUT-SUB:1)               
035000     END-IF.                                                      
035100 2051-EXIT.                                                       
035200     EXIT.                                                        
035300******************************************************************
035400 2000-EXIT.                                                       
035500     EXIT.                                                        
035600******************************************************************
035700 3000-READ-SOURCE-ROW.                                            
035800     READ NZD-SRC-FILE AT END                                     
035900         MOVE 'EOF' TO NZD-TRAN-EOF-SW                            
036000     END-READ.                                                    
036100 3000-EXIT.                                                       
036200     EXIT.                                                        
036300******************************************************************
036400* BATCH FLOW STEP 2 - COPY EACH SOURCE ROW INTO THE SHEET TABLE   
036500* AS A PLAIN DATA ROW.  CAPTIONS, SUFFIXES, REMOVALS AND MOVES    
036600* ARE ALL APPLIED AFTERWARD AGAINST THE TABLE, NEVER AGAINST THE  
036700* SOURCE FILE ITSELF.                                             
036800 3100-LOAD-SHEET-TABLE.                                           
036900     ADD 1 TO NZD-SHEET-ROW-COUNT.                                
037000     ADD 1 TO NZD-TRAN-ROW-COUNT.                                 
037100     SET NZD-ROW-IDX TO NZD-SHEET-ROW-COUNT.                      
037200     SET NZD-TAB-IS-DATA (NZD-ROW-IDX) TO TRUE.                   
037300     MOVE NZD-SRC-NAME        TO NZD-TAB-NAME (NZD-ROW-IDX).      
037400     MOVE NZD-SRC-CATEGORY    TO NZD-TAB-CATEGORY (NZD-ROW-IDX).  
037500     MOVE NZD-SRC-BAND-TABLE  TO NZD-TAB-BAND-TABLE (NZD-ROW-IDX).
037600     MOVE NZD-SRC-L-EKV       TO NZD-TAB-L-EKV (NZD-ROW-IDX).     
037700     MOVE NZD-SRC-L-MAX       TO NZD-TAB-L-MAX (NZD-ROW-IDX).     
037800     MOVE NZD-SRC-COORDS      TO NZD-TAB-COORDS (NZD-ROW-IDX).    
037900     MOVE NZD-SRC-DESCRIPTION TO                                  
038000         NZD-TAB-DESCRIPTION (NZD-ROW-IDX).                       
038100     PERFORM 3000-READ-SOURCE-ROW THRU 3000-EXIT.                 
038200 3100-EXIT.                                                       
038300     EXIT.                                                        
038400******************************************************************
038500* RULE RT-CAPTION - A CAPTION ROW IS INSERTED IMMEDIATELY AHEAD   
038600* OF EACH CALCULATION POINT'S FIRST DATA ROW, CARRYING THE POINT  
038700* NAME, ITS FREE-TEXT DESCRIPTION, THE ELEVATION CLAUSE LIFTED    
038800* FROM THE COORDINATE STRING, AND THE L-EKV/L-MAX HEADLINE        
038900* FIGURES ROUNDED HALF-UP TO ONE DECIMAL.  WORKED BACKWARD        
039000* THROUGH THE TABLE SO EACH INSERT DOES NOT DISTURB SUBSCRIPTS    
039100* NOT YET PROCESSED.                                              
039200 3400-INSERT-RT-CAPTIONS.                                         
039300     SET NZD-CUR-SUB TO NZD-SHEET-ROW-COUNT.                      
039400 3410-SCAN-BACKWARD.                                              
039500     IF NZD-CUR-SUB < 3                                           
039600         GO TO 3400-EXIT                                          
039700     END-IF.                                                      
039800     IF NZD-TAB-IS-DATA (NZD-CUR-SUB)                             
039900         IF NZD-CUR-SUB = 3                                       
040000             PERFORM 3420-INSERT-ONE-CAPTION THRU 3420-EXIT       
040100         ELSE                                                     
040200             IF NOT NZD-TAB-IS-DATA (NZD-CUR-SUB - 1)             
040300                 PERFORM 3420-INSERT-ONE-CAPTION THRU 3420-EXIT   
040400             ELSE                                                 
040500                 IF NZD-TAB-NAME (NZD-CUR-SUB) NOT =              
040600                    NZD-TAB-NAME (NZD-CUR-SUB - 1)                
040700                     PERFORM 3420-INSERT-ONE-CAPTION              
040800                         THRU 3420-EXIT                           
040900                 END-IF                                           
041000             END-IF                                               
041100         END-IF                                                   
041200     END-IF.                                                      
041300     SUBTRACT 1 FROM NZD-CUR-SUB.                                 
041400     GO TO 3410-SCAN-BACKWARD.                                    
041500 3400-EXIT.                                                       
041600     EXIT.                                                        
041700* MAKES ROOM FOR ONE ROW AHEAD OF NZD-CUR-SUB BY SLIDING EVERY    
041800* ROW FROM THAT SUBSCRIPT ON DOWN ONE SLOT, THEN BUILDS THE       
041900* CAPTION TEXT INTO THE VACATED SLOT.                             
042000 3420-INSERT-ONE-CAPTION.                                         
042100     SET NZD-SCAN-SUB TO NZD-SHEET-ROW-COUNT.                     
042200 3422-SLIDE-ROWS-DOWN.                                            
042300     IF NZD-SCAN-SUB < NZD-CUR-SUB                                
042400         GO TO 3422-EXIT                                          
042500     END-IF.                                                      
042600     MOVE NZD-SHEET-ROW (NZD-SCAN-SUB)                            
042700         TO NZD-SHEET-ROW (NZD-SCAN-SUB + 1).                     
042800     SUBTRACT 1 FROM NZD-SCAN-SUB.                                
042900     GO TO 3422-SLIDE-ROWS-DOWN.                                  
043000 3422-EXIT.                                                       
043100     EXIT.                                                        
043200     ADD 1 TO NZD-SHEET-ROW-COUNT.                                
043300     MOVE NZD-TAB-COORD-Z-TEXT (NZD-CUR-SUB) TO NZD-CAP-ELEV-TEXT.
043400     MOVE NZD-TAB-L-EKV (NZD-CUR-SUB) TO NZD-CAP-EKV-EDIT.        
043500     MOVE NZD-TAB-L-MAX (NZD-CUR-SUB) TO NZD-CAP-MAX-EDIT.        
043600     MOVE SPACES TO NZD-CAP-LINE.                                 
043700     STRING NZD-TAB-NAME (NZD-CUR-SUB) DELIMITED BY SPACE         
043800            ' '                         DELIMITED BY SIZE         
043900            NZD-TAB-DESCRIPTION (NZD-CUR-SUB)                     
044000                                         DELIMITED BY '  '        
044100            ', отметка '                DELIMITED BY SIZE         
044200            NZD-CAP-ELEV-TEXT            DELIMITED BY SPACE       
044300            ', LЭКВ='                   DELIMITED BY SIZE         
044400            NZD-CAP-EKV-EDIT             DELIMITED BY SIZE        
044500            ' ДБА, LМАКС='              DELIMITED BY SIZE         
044600            NZD-CAP-MAX-EDIT             DELIMITED BY SIZE        
044700            ' ДБА'                      DELIMITED BY SIZE         
044800         INTO NZD-CAP-LINE.                                       
044900     SET NZD-TAB-IS-CAPTION (NZD-CUR-SUB) TO TRUE.                
045000     MOVE SPACES TO NZD-TAB-NAME (NZD-CUR-SUB).                   
045100     MOVE NZD-CAP-LINE (1:40) TO NZD-TAB-CATEGORY (NZD-CUR-SUB).  
045200     MOVE NZD-CAP-LINE TO NZD-TAB-CAPTION-TEXT (NZD-CUR-SUB).     
045300     ADD 1 TO NZD-TRAN-LINES-WRITTEN.                             
045400     ADD 1 TO NZD-CUR-SUB.                                        
045500 3420-EXIT.                                                       
045600     EXIT.                                                        
045700******************************************************************
045800* RULE OV-1 - ON AN "OV" (ОГРАЖДАЮЩИЕ КОНСТРУКЦИИ) REPORT, A      
045900* FIXED SUFFIX CLAUSE IS APPENDED TO EVERY DATA ROW'S CATEGORY    
046000* LABEL IDENTIFYING THE BOUNDING STRUCTURE THE READING WAS TAKEN  
046100* AGAINST.  CAPTION/HEADER/ANNOTATION ROWS ARE LEFT ALONE.        
046200 3500-APPLY-OV-SUFFIX.                                            
046300     SET NZD-SCAN-SUB TO 3.                                       
046400 3510-SUFFIX-SCAN.                                                
046500     IF NZD-SCAN-SUB > NZD-SHEET-ROW-COUNT                        
046600         GO TO 3500-EXIT                                          
046700     END-IF.                                                      
046800     IF NZD-TAB-IS-DATA (NZD-SCAN-SUB)                            
046900         STRING NZD-TAB-CATEGORY (NZD-SCAN-SUB) DELIMITED BY '  ' 
047000                NZD-TRAN-SUFFIX               DELIMITED BY SIZE   
047100             INTO NZD-TAB-CATEGORY (NZD-SCAN-SUB)                 
047200     END-IF.                                                      
047300     ADD 1 TO NZD-SCAN-SUB.                                       
047400     GO TO 3510-SUFFIX-SCAN.                                      
047500 3500-EXIT.                                                       
047600     EXIT.                                                        
047700******************************************************************
047800* RULE ISO-REMOVE - A ROW WHOSE CATEGORY LABEL NAMES SOUND        
047900* ISOLATION (ЗВУКОИЗОЛЯЦИЯ) IS MARKED FOR REMOVAL OUTRIGHT; IT    
048000* HAS NO PLACE ON THE DANNYE SHEET AT ALL.  MARKING RATHER THAN   
048100* DELETING HERE LETS PARAGRAPH 3700 SWEEP ALL REMOVED/EMPTIED     
048200* ROWS OUT OF THE TABLE IN ONE PASS.                              
048300 3600-REMOVE-ISOLATION-ROWS.                                      
048400     SET NZD-SCAN-SUB TO 3.                                       
048500 3610-ISO-REMOVE-SCAN.                                            
048600     IF NZD-SCAN-SUB > NZD-SHEET-ROW-COUNT                        
048700         GO TO 3600-EXIT                                          
048800     END-IF.                                                      
048900     IF NZD-TAB-IS-DATA (NZD-SCAN-SUB)                            
049000         MOVE ZERO TO NZD-TALLY-COUNT                             
049100         INSPECT NZD-TAB-CATEGORY (NZD-SCAN-SUB)                  
049200             TALLYING NZD-TALLY-COUNT FOR ALL 'ЗВУКОИЗОЛЯЦИЯ'     
049300         IF NZD-TALLY-COUNT > ZERO                                
049400             SET NZD-TAB-IS-ISOLATION (NZD-SCAN-SUB) TO TRUE      
049500             ADD 1 TO NZD-REMOVE-COUNT                            
049600         END-IF                                                   
049700     END-IF.                                                      
049800     ADD 1 TO NZD-SCAN-SUB.                                       
049900     GO TO 3610-ISO-REMOVE-SCAN.                                  
050000 3600-EXIT.                                                       
050100     EXIT.                                                        
050200******************************************************************
050300* RULE ISO-MOVE - A ROW WHOSE CATEGORY LABEL IS EXACTLY           
050400* 'ЗВУКОИЗОЛЯЦИЯ ПРЕГРАДОЙ' (SOUND INSULATION BY BARRIER)         
050500* IS RELOCATED THREE ROWS UP THE SHEET (ORIGINAL                  
050600* SUBSCRIPT MINUS 3) SO IT PRINTS WITH THE CALCULATION            
050700* POINT IT BELONGS TO, NOT THE NEXT ONE DOWN.  A ROW              
050800* LESS THAN 6 ROWS INTO THE SHEET (TARGET WOULD FALL              
050900* ABOVE ROW 3, THE HEADER/SPACER ROWS) IS LEFT WHERE IT           
051000* IS - NO PARTIAL MOVE.  THE VACATED ORIGINAL SLOT IS             
051100* MARKED BLANK, NOT REMOVED - SAME AS RULE EMPTY-ROW, IT          AR0862  
051200* SIMPLY NEVER GETS WRITTEN BY PARAGRAPH 3900.                    
051300 3650-MOVE-BARRIER-ROWS.                                          
051400     SET NZD-SCAN-SUB TO 3.                                       
051500 3660-ISO-MOVE-SCAN.                                              
051600     IF NZD-SCAN-SUB > NZD-SHEET-ROW-COUNT                        
051700         GO TO 3650-EXIT                                          
051800     END-IF.                                                      
051900     IF NZD-TAB-IS-DATA (NZD-SCAN-SUB)                            
052000         IF NZD-TAB-CATEGORY (NZD-SCAN-SUB) =                     
052100            'Звукоизоляция преградой'                             
052200             PERFORM 3665-SPLICE-ONE-ROW THRU 3665-EXIT           
052300         END-IF                                                   
052400     END-IF.                                                      
052500     ADD 1 TO NZD-SCAN-SUB.                                       
052600     GO TO 3660-ISO-MOVE-SCAN.                                    
052700 3650-EXIT.                                                       
052800     EXIT.                                                        
052900* TARGET = ORIGINAL SUBSCRIPT - 3.  IF THAT FALLS SHORT           
053000* OF ROW 3 THE MOVE IS SKIPPED OUTRIGHT (RULE ISO-MOVE)           
053100* - THE ROW STAYS PUT AND IS NOT COUNTED AS MOVED.                
053200 3665-SPLICE-ONE-ROW.                                             
053300     COMPUTE NZD-TARGET-SUB = NZD-SCAN-SUB - 3.                   
053400     IF NZD-TARGET-SUB < 3                                        
053500         GO TO 3665-EXIT                                          
053600     END-IF.                                                      
053700     MOVE NZD-SHEET-ROW (NZD-SCAN-SUB)                            
053800         TO NZD-SHEET-ROW (NZD-TARGET-SUB).                       
053900     SET NZD-TAB-IS-BLANK (NZD-SCAN-SUB) TO TRUE.                 
054000     ADD 1 TO NZD-MOVE-COUNT.                                     
054100 3665-EXIT.                                                       
054200     EXIT.                                                        
054300******************************************************************
054400* RULE EMPTY-ROW - A DATA ROW WITH ALL NINE BANDS, L-EKV AND      
054500* L-MAX BLANK OR ZERO SERVES NO PURPOSE ON THE FINISHED SHEET     
054600* (IT IS LEFTOVER FROM A REMOVED OR RELOCATED CALCULATION POINT   
054700* THAT HAD MORE THAN ONE READING ROW) AND IS DROPPED HERE.        
054800 3700-REMOVE-BLANK-ROWS.                                          
054900     SET NZD-SCAN-SUB TO 3.                                       
055000 3710-BLANK-ROW-SCAN.                                             
055100     IF NZD-SCAN-SUB > NZD-SHEET-ROW-COUNT                        
055200         GO TO 3700-EXIT                                          
055300     END-IF.                                                      
055400     IF NZD-TAB-IS-DATA (NZD-SCAN-SUB)                            
055500         IF NZD-TAB-L-EKV (NZD-SCAN-SUB) = ZERO                   
055600             AND NZD-TAB-L-MAX (NZD-SCAN-SUB) = ZERO              
055700             AND NZD-TAB-BAND (NZD-SCAN-SUB 1) = ZERO             
055800             AND NZD-TAB-BAND (NZD-SCAN-SUB 9) = ZERO             
055900             SET NZD-TAB-IS-BLANK (NZD-SCAN-SUB) TO TRUE          
056000         END-IF                                                   
056100     END-IF.                                                      
056200     ADD 1 TO NZD-SCAN-SUB.                                       
056300     GO TO 3710-BLANK-ROW-SCAN.                                   
056400 3700-EXIT.                                                       
056500     EXIT.                                                        
056600******************************************************************
056700* RULE COLUMN-HIDE - THE 31,5 HZ BAND (COLUMN C, SUBSCRIPT 1) IS  
056800* NEVER PRINTED ON THE FINISHED REPORT BUT MUST STAY ON THE       
056900* OUTPUT SHEET FOR NZDCORR'S LATER USE; THIS PARAGRAPH ONLY SETS  
057000* THE HOUSEKEEPING SWITCH THAT TELLS READERS DOWNSTREAM TO SKIP   
057100* IT, NEVER BLANKS OR DELETES THE COLUMN.                         
057200 3750-HIDE-BAND-COLUMN.                                           
057300     SET NZD-HIDE-SUB TO 3.                                       
057400 3760-HIDE-SCAN.                                                  
057500     IF NZD-HIDE-SUB > NZD-SHEET-ROW-COUNT                        
057600         GO TO 3750-EXIT                                          
057700     END-IF.                                                      
057800     IF NZD-TAB-IS-DATA (NZD-HIDE-SUB)                            
057900         MOVE 'Y' TO NZD-TAB-HIDDEN-SW (NZD-HIDE-SUB)             
058000     END-IF.                                                      
058100     ADD 1 TO NZD-HIDE-SUB.                                       
058200     GO TO 3760-HIDE-SCAN.                                        
058300 3750-EXIT.                                                       
058400     EXIT.                                                        
058500******************************************************************
058600* BATCH FLOW STEPS 10-13 - THE FINISHED TABLE IS WRITTEN          
058700* OUT TOP TO BOTTOM, ONE PASS, NOW THAT RULE ISO-MOVE             
058800* SPLICES EACH BARRIER ROW INTO ITS TARGET SLOT DIRECTLY          
058900* (PARAGRAPH 3665) - NO SEPARATE BARRIER PASS RUNS LAST           AR0862  
059000* ANY MORE.  ROWS MARKED ISOLATION OR BLANK ARE SKIPPED.          
059100 3900-WRITE-OUTPUT-SHEET.                                         
059200     SET NZD-WRITE-SUB TO 1.                                      
059300 3910-WRITE-SCAN.                                                 
059400     IF NZD-WRITE-SUB > NZD-SHEET-ROW-COUNT                       
059500         GO TO 3900-EXIT                                          
059600     END-IF.                                                      
059700     IF NOT NZD-TAB-IS-ISOLATION (NZD-WRITE-SUB)                  
059800         AND NOT NZD-TAB-IS-BLANK (NZD-WRITE-SUB)                 
059900         PERFORM 3950-WRITE-ONE-ROW THRU 3950-EXIT                
060000     END-IF.                                                      
060100     ADD 1 TO NZD-WRITE-SUB.                                      
060200     GO TO 3910-WRITE-SCAN.                                       
060300 3900-EXIT.                                                       
060400     EXIT.                                                        
060500 3950-WRITE-ONE-ROW.                                              
060600     MOVE NZD-TAB-ROW-TYPE (NZD-WRITE-SUB)   TO NZD-ROW-TYPE.     
060700     MOVE NZD-TAB-HIDDEN-SW (NZD-WRITE-SUB)  TO NZD-ROW-HIDDEN-SW.
060800     MOVE NZD-TAB-NAME (NZD-WRITE-SUB)       TO NZD-RT-NAME.      
060900     MOVE NZD-TAB-CATEGORY (NZD-WRITE-SUB)   TO NZD-DATA-CATEGORY.
061000     MOVE NZD-TAB-BAND-TABLE (NZD-WRITE-SUB) TO NZD-BAND-TABLE.   
061100     MOVE NZD-TAB-L-EKV (NZD-WRITE-SUB)      TO NZD-L-EKV.        
061200     MOVE NZD-TAB-L-MAX (NZD-WRITE-SUB)      TO NZD-L-MAX.        
061300     MOVE NZD-TAB-COORDS (NZD-WRITE-SUB)     TO NZD-RT-COORDS.    
061400     MOVE NZD-TAB-DESCRIPTION (NZD-WRITE-SUB)                     
061500                                        TO NZD-RT-DESCRIPTION.    
061600     MOVE NZD-TAB-CAPTION-TEXT (NZD-WRITE-SUB)                    
061700                                        TO NZD-CAPTION-OVERFLOW.  
061800     WRITE NZD-OUT-ROW.                                           
061900 3950-EXIT.                                                       
062000     EXIT.                                                        
062100******************************************************************
062200* CONTROL-TOTALS LINE - ONE LINE PER FILE PROCESSED, PRINTED ON   
062300* THE SHARED SYSOUT LISTING (ALSO WRITTEN TO BY NZDRTLST AND      
062400* NZDSUMRY - EACH PROGRAM OPENS THE SAME LOGICAL NAME EXTEND).    
062500 8000-WRITE-CONTROL-LINE.                                         
062600     ADD 1 TO NZD-TRAN-PAGE-COUNT.                                
062700     MOVE 'NOISE REPORT (UZD) TRANSFORM LOG' TO REPORT-TITLE.     
062800     MOVE NZD-TRAN-PAGE-COUNT TO PAGE-NUMBER.                     
062900     MOVE HEADER-RECORD TO NZD-RPT-TEXT.                          
063000     MOVE PAGE-SPACING TO NZD-RPT-CC.                             
063100     WRITE NZD-RPT-LINE.                                          
063200     MOVE SPACES TO NZD-TRAN-REPORT-LINE.                         
063300     MOVE NZD-TRAN-SHEET-NAME    TO NZD-RPT-FILE-NAME.            
063400     MOVE NZD-TRAN-ROW-COUNT     TO NZD-RPT-ROWS-READ.            
063500     MOVE NZD-TRAN-LINES-WRITTEN TO NZD-RPT-CAPTIONS-INS.         
063600     MOVE NZD-REMOVE-COUNT       TO NZD-RPT-ROWS-REMOVED.         
063700     MOVE NZD-MOVE-COUNT         TO NZD-RPT-ROWS-MOVED.           
063800     MOVE NZD-TRAN-REPORT-LINE   TO NZD-RPT-TEXT.                 
063900     MOVE LINE-SPACING TO NZD-RPT-CC.                             
064000     WRITE NZD-RPT-LINE.                                          
064100 8000-EXIT.                                                       
064200     EXIT.                                                        
