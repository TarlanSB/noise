000100*-----------------------------------------------------------------
000200* NZDSUM      -  SVODNAYA TABLITSA UZD (SUMMARY TABLE) LAYOUT     
000300*             -  COPY MEMBER - SOUND LEVEL ENGINEERING COPYLIB    
000400*-----------------------------------------------------------------
000500* NZD-SUMMARY-RECORD IS ONE PRINT/OUTPUT ROW OF THE THREE-ROW-PER-
000600* FILE SUMMARY BLOCK (NOISE LEVEL / PDU / PREVYSHENIE) WRITTEN BY 
000700* NZDSUMRY.  NZD-POINT-COLUMN-TABLE HOLDS THE FIXED, ONE-TIME-    
000800* ESTABLISHED COLUMN ORDER (ONE COLUMN PER DISTINCT CALCULATION   
000900* POINT, RULE RT-SORT-SUMMARY) AND THE CURRENT BLOCKS VALUES.     
001000*-----------------------------------------------------------------
001100* CHANGE LOG                                                      
001200* DATE     BY      TKT       DESCRIPTION                          
001300* -------- ------- --------- ---------------------------------    
001400* 06/19/91 SDK     AR-0561   ORIGINAL LAYOUT, 20 POINT COLUMNS    
001500* 04/02/94 SDK     AR-0623   RAISED POINT-COLUMN LIMIT TO 60      
001600* 09/27/96 WBC     AR-0689   ADDED SHK-NUMBER SORT KEY TO BLOCK HD
001700* 02/11/99 WBC     Y2K-043   REVIEWED FOR Y2K - NO DATE FIELDS    
001800*-----------------------------------------------------------------
001900 01  NZD-SUMMARY-RECORD.                                          
002000* ROW LABEL - "<SHK-NUMBER>, DEN / NOCH" ON THE NOISE ROW, "PDU"  
002100* ON THE LIMIT ROW, "PREVYSHENIE" ON THE EXCEEDANCE ROW.          
002200     05  NZD-SUMMARY-ROW-LABEL   PIC X(24).                       
002300* ROW ROLE SWITCH - DRIVES WHICH MOVE NZDSUMRY PARAGRAPH 2600 USES
002400* TO FORMAT NZD-SUMMARY-VALUE FOR A GIVEN COLUMN.                 
002500     05  NZD-SUMMARY-ROW-ROLE    PIC X(01).                       
002600         88  NZD-ROW-ROLE-NOISE      VALUE '1'.                   
002700         88  NZD-ROW-ROLE-LIMIT      VALUE '2'.                   
002800         88  NZD-ROW-ROLE-EXCEED     VALUE '3'.                   
002900* ONE COLUMN PER DISTINCT CALCULATION POINT, FIXED COLUMN ORDER.  
003000     05  NZD-SUMMARY-VALUE OCCURS 60 TIMES                        
003100                            PIC X(07).                            
003200     05  FILLER                  PIC X(09).                       
003300*-----------------------------------------------------------------
003400* IN-MEMORY POINT-COLUMN TABLE - THE FIXED COLUMN ORDER ESTABLISHE
003500* ONCE (RULE RT-SORT-SUMMARY) AND REUSED ACROSS EVERY FILE BLOCK, 
003600* PLUS A REDEFINE GIVING A NUMERIC VIEW OF THE NOISE/LIMIT VALUES 
003700* SO THE EXCEEDANCE SIGN (RULE SUMMARY ROW 3) CAN BE TESTED.      
003800*-----------------------------------------------------------------
003900 01  NZD-POINT-COLUMN-TABLE.                                      
004000     05  NZD-POINT-COLUMN-COUNT  PIC S9(4) COMP VALUE ZERO.       
004100     05  NZD-POINT-COLUMN OCCURS 60 TIMES                         
004200                          INDEXED BY NZD-POINT-IDX.               
004300         10  NZD-POINT-COL-NAME      PIC X(20).                   
004400         10  NZD-POINT-COL-NOISE     PIC S9(3)V9(1) COMP-3.       
004500         10  NZD-POINT-COL-LIMIT     PIC S9(3)V9(1) COMP-3.       
004600         10  NZD-POINT-COL-EXCEED    PIC S9(3)V9(1) COMP-3.       
004700         10  NZD-POINT-COL-HAS-EXC   PIC X(01).                   
004800             88  NZD-POINT-EXC-PRESENT  VALUE 'Y'.                
004900     05  NZD-POINT-VALUES-R REDEFINES NZD-POINT-COLUMN.           
005000         10  NZD-PV-NAME              PIC X(20).                  
005100         10  NZD-PV-NUMERICS OCCURS 3 TIMES                       
005200                              PIC S9(3)V9(1) COMP-3.              
005300         10  NZD-PV-HAS-EXC           PIC X(01).                  
