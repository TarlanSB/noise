000100*-----------------------------------------------------------------
000200* NZDTOTA     -  BATCH COMPLETION CONTROL-TOTAL PARAMETER AREA    
000300*             -  COPY MEMBER - SOUND LEVEL ENGINEERING COPYLIB    
000400*-----------------------------------------------------------------
000500* PASSED BY COBMAIN TO NZDTOTL AT THE END OF THE RUN.  NZDTOTL    
000600* FORMATS THESE COUNTS ONTO THE COMPLETION MESSAGE AND HANDS IT   
000700* BACK IN NZD-TOTA-MESSAGE (WAS COPY FINARC01 / COPY1-BOOK).
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- ---------------------------------    
001200* 06/19/91 SDK     AR-0562   ORIGINAL LAYOUT (WAS COPY FINARC01)  
001300* 09/27/96 WBC     AR-0690   ADDED POINTS/REMOVED/MOVED COUNTERS  
001400* 02/11/99 WBC     Y2K-046   REVIEWED FOR Y2K - NO DATE FIELDS    
001500*-----------------------------------------------------------------
001600 01  NZD-TOTA-AREA.                                               
001700     05  NZD-TOTA-FILES-OK       PIC S9(5) COMP.                  
001800     05  NZD-TOTA-FILES-FAILED   PIC S9(5) COMP.                  
001900     05  NZD-TOTA-POINTS-CAPTIONED PIC S9(5) COMP.                
002000     05  NZD-TOTA-ROWS-REMOVED   PIC S9(5) COMP.                  
002100     05  NZD-TOTA-ROWS-MOVED     PIC S9(5) COMP.                  
002200     05  NZD-TOTA-MESSAGE        PIC X(73) VALUE SPACES.          
