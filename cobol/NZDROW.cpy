000100*-----------------------------------------------------------------
000200* NZDROW      -  NOISE LEVEL (UZD) WORKSHEET ROW LAYOUT           
000300*             -  COPY MEMBER - SOUND LEVEL ENGINEERING COPYLIB    
000400*-----------------------------------------------------------------
000500* ONE NZD-ROW-RECORD REPRESENTS ONE PHYSICAL ROW OF A NOISE-LEVEL 
000600* (UZD) WORKSHEET, EITHER THE INCOMING LIST2/LIST3 SOURCE SHEET OR
000700* THE "DANNYE" OUTPUT SHEET BUILT BY NZDTRAN.  FOURTEEN BUSINESS  
000800* COLUMNS (A THRU N ON THE WORKSHEET) PLUS THE CALCULATION-POINT  
000900* DESCRIPTION (FORMERLY COLUMN O) ARE CARRIED, PRECEDED BY TWO    
001000* HOUSEKEEPING BYTES THAT DO NOT EXIST ON THE WORKSHEET ITSELF -  
001100* THE ROW-TYPE INDICATOR AND THE HIDDEN-COLUMN SWITCH.            
001200*-----------------------------------------------------------------
001300* CHANGE LOG                                                      
001400* DATE     BY      TKT       DESCRIPTION                          
001500* -------- ------- --------- ---------------------------------    
001600* 03/14/88 RVT     AR-0412   ORIGINAL LAYOUT - 9 BAND COLUMNS     
001700* 11/02/89 RVT     AR-0477   ADDED L-EKV / L-MAX HEADLINE FIELDS  
001800* 06/19/91 SDK     AR-0559   ADDED COORDS / DESCRIPTION COLUMNS   
001900* 01/08/93 SDK     AR-0601   ADDED ROW-TYPE INDICATOR FOR CAPTION/
002000*                            ANNOTATION / BLANK ROWS              
002100* 09/27/96 WBC     AR-0688   ADDED HIDDEN-COLUMN SWITCH FOR 31,5  
002200*                            HZ BAND (COLUMN-HIDE RULE)           
002300* 02/11/99 WBC     Y2K-041   REVIEWED FOR Y2K - NO DATE FIELDS IN 
002400*                            THIS RECORD, NO CHANGE REQUIRED      
002500* 03/05/04 PLM     AR-0881   RECORD WAS 263 BYTES BUT EVERY FD THAT
002600*                            COPIES THIS LAYOUT HAS ALWAYS DECLARED
002700*                            RECORD CONTAINS 254 - TRIMMED THE PAD
002800*                            FILLER FROM 14 TO 05 BYTES TO MATCH THE
002900*                            FDS RATHER THAN TOUCH FIVE PROGRAMS.
003000*-----------------------------------------------------------------
003100 01  NZD-ROW-RECORD.                                              
003200     05  NZD-ROW-TYPE            PIC X(01).                       
003300         88  NZD-ROW-IS-HEADER       VALUE 'H'.                   
003400         88  NZD-ROW-IS-CAPTION      VALUE 'C'.                   
003500         88  NZD-ROW-IS-DATA         VALUE 'D'.                   
003600         88  NZD-ROW-IS-ANNOTATION   VALUE 'N'.                   
003700         88  NZD-ROW-IS-BLANK        VALUE 'B'.                   
003800* HIDDEN-COLUMN SWITCH - SET BY NZDTRAN PARAGRAPH 3750 WHEN THE   
003900* 31,5 HZ BAND COLUMN IS LOCATED.  "Y" MEANS COLUMN C IS EXCLUDED 
004000* FROM PRINTED OUTPUT AND FROM THE EMPTY-ROW BLANK TEST.          
004100     05  NZD-ROW-HIDDEN-SW       PIC X(01).                       
004200         88  NZD-COL-C-HIDDEN        VALUE 'Y'.                   
004300         88  NZD-COL-C-SHOWN         VALUE 'N'.                   
004400* COLUMN A - CALCULATION-POINT NAME, FORMAT RT-NNNN[SUFFIX]       
004500     05  NZD-RT-NAME             PIC X(20).                       
004600* REDEFINE OF COLUMN A TO PEEL OFF THE NUMERIC BODY AND ANY       
004700* LETTER SUFFIX, USED BY THE RT-SORT-SUMMARY RULE IN NZDSUMRY     
004800* (NUMERIC-ONLY NAMES SORT AHEAD OF LETTER-SUFFIXED NAMES).       
004900     05  NZD-RT-NAME-R REDEFINES NZD-RT-NAME.                     
005000         10  NZD-RT-PREFIX           PIC X(03).                   
005100         10  NZD-RT-NUMBER-TEXT      PIC X(04).                   
005200         10  NZD-RT-SUFFIX           PIC X(13).                   
005300* COLUMN B - ROW CATEGORY LABEL (UZD DNYOM / UZD NOCHYU / PDU /   
005400* PDU POM / PREVYSHENIE / PREVYSHENIE POM / TREBUEMAYA ZVUKO-     
005500* IZOLYACIYA / ZVUKOIZOLYACIYA PREGRADOY / OR BLANK).             
005600     05  NZD-DATA-CATEGORY       PIC X(40).                       
005700* COLUMNS C THRU K - THE NINE OCTAVE-BAND SOUND-PRESSURE LEVELS.  
005800* ONE IMPLIED DECIMAL DIGIT (TENTHS OF A DECIBEL).  COLUMN C      
005900* (31,5 HZ) IS THE COLUMN THE COLUMN-HIDE RULE SUPPRESSES.        
006000     05  NZD-BAND-TABLE.                                          
006100         10  NZD-BAND-31-5           PIC S9(3)V9(1) COMP-3.       
006200         10  NZD-BAND-63             PIC S9(3)V9(1) COMP-3.       
006300         10  NZD-BAND-125            PIC S9(3)V9(1) COMP-3.       
006400         10  NZD-BAND-250            PIC S9(3)V9(1) COMP-3.       
006500         10  NZD-BAND-500            PIC S9(3)V9(1) COMP-3.       
006600         10  NZD-BAND-1000           PIC S9(3)V9(1) COMP-3.       
006700         10  NZD-BAND-2000           PIC S9(3)V9(1) COMP-3.       
006800         10  NZD-BAND-4000           PIC S9(3)V9(1) COMP-3.       
006900         10  NZD-BAND-8000           PIC S9(3)V9(1) COMP-3.       
007000* REDEFINE OF THE NINE BAND COLUMNS AS A SUBSCRIPTABLE TABLE -    
007100* NZDCORR WALKS NZD-BAND-OCCURS (2) THRU (9) TO SKIP THE HIDDEN   
007200* 31,5 HZ COLUMN (SUBSCRIPT 1) WHEN APPLYING BUSINESS RULE CORR-1.
007300     05  NZD-BAND-OCCURS-TABLE REDEFINES NZD-BAND-TABLE.          
007400         10  NZD-BAND-OCCURS OCCURS 9 TIMES                       
007500                             PIC S9(3)V9(1) COMP-3.               
007600* COLUMN L - EQUIVALENT LEVEL, DBA - THE HEADLINE "NOISE LEVEL"   
007700* FIGURE CARRIED FORWARD BY NZDSUMRY INTO THE NOISE ROW.          
007800     05  NZD-L-EKV               PIC S9(3)V9(1) COMP-3.           
007900* COLUMN M - MAXIMUM LEVEL, DBA.                                  
008000     05  NZD-L-MAX               PIC S9(3)V9(1) COMP-3.           
008100* COLUMN N - COORDINATES, FORMAT X:Y:Z - THE THIRD COLON-DELIMITED
008200* FIELD IS THE CALCULATION-POINT ELEVATION USED BY THE RT-CAPTION 
008300* BUSINESS RULE IN NZDTRAN PARAGRAPH 3400.                        
008400     05  NZD-RT-COORDS           PIC X(40).                       
008500* REDEFINE OF COLUMN N SPLITTING OUT THE THREE COLON-DELIMITED    
008600* SUB-FIELDS SO THE ELEVATION CLAUSE CAN BE LIFTED WITHOUT A      
008700* SCAN OF THE WHOLE 40-BYTE STRING.                               
008800     05  NZD-RT-COORDS-R REDEFINES NZD-RT-COORDS.                 
008900         10  NZD-COORD-X             PIC X(13).                   
009000         10  NZD-COORD-DELIM-1       PIC X(01).                   
009100         10  NZD-COORD-Y             PIC X(12).                   
009200         10  NZD-COORD-DELIM-2       PIC X(01).                   
009300         10  NZD-COORD-Z-TEXT        PIC X(13).                   
009400* FORMERLY "COLUMN O" - FREE-TEXT DESCRIPTION OF THE CALCULATION  
009500* POINT, CARRIED INTO THE RT-CAPTION AND INTO NZD-RTLIST-RECORD.  
009600     05  NZD-RT-DESCRIPTION      PIC X(60).                       
009700* HOUSEKEEPING OVERFLOW AREA - ON THE WORKSHEET, A CAPTION OR     
009800* CORRECTION-ANNOTATION ROW'S TEXT IS MERGED ACROSS COLUMNS       
009900* B-M, FAR WIDER THAN THE 40-BYTE DATA-CATEGORY COLUMN.  THIS     
010000* FLAT-FILE PORT CARRIES THE OVERFLOW TEXT HERE; NZD-DATA-        
010100* CATEGORY HOLDS THE SHORT LABEL FOR ORDINARY ROWS AND THE        
010200* FIRST 40 BYTES OF MERGED TEXT FOR CAPTION/ANNOTATION ROWS.      
010300     05  NZD-CAPTION-OVERFLOW    PIC X(54).
010400* PAD TO THE ESTABLISHED 254-BYTE RECORD SO FIXED-BLOCK FILE
010500* UTILITIES (IEBGENER, SORT) SEE A CLEAN RECORD LENGTH.
010600     05  FILLER                  PIC X(05).
