000100*-----------------------------------------------------------------
000200* NZDPAGE     -  PAGE / LINE SPACING CONTROL                      
000300*             -  COPY MEMBER - SOUND LEVEL ENGINEERING COPYLIB    
000400*-----------------------------------------------------------------
000500* CARRIAGE-CONTROL CONSTANTS SHARED BY EVERY PRINT PROGRAM IN THE 
000600* NZD SUITE (WAS COPY PAGING).  NZD-NEW-PAGE IS TESTED AGAINST    
000700* LINES-WRITTEN TO DECIDE WHEN TO THROW A NEW PAGE.               
000800*-----------------------------------------------------------------
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- ---------------------------------    
001200* 03/14/88 RVT     AR-0412   ORIGINAL LAYOUT (WAS COPY PAGING)    
001300* 11/02/89 RVT     AR-0477   RAISED LINES-PER-PAGE TO 55          
001400* 02/11/99 WBC     Y2K-045   REVIEWED FOR Y2K - NO DATE FIELDS    
001500*-----------------------------------------------------------------
001600 01  NZD-PAGE-CONTROL.                                            
001700     05  PAGE-SPACING            PIC X(01)  VALUE '1'.            
001800     05  LINE-SPACING            PIC X(01)  VALUE '0'.            
001900     05  NZD-LINES-PER-PAGE      PIC S9(3) COMP VALUE +55.        
002000     05  FILLER                  PIC X(10)  VALUE SPACES.         
