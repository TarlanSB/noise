000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     NZDRTLST.                                        
000300 AUTHOR.         D W TROYER.                                      
000400 INSTALLATION.   SOUND LEVEL ENGINEERING - BATCH SYSTEMS.         
000500 DATE-WRITTEN.   06/19/91.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000800******************************************************************
000900* CHANGE LOG                                                      
001000* DATE     BY      TKT       DESCRIPTION                          
001100* -------- ------- --------- --------------------------------     
001200* 06/19/91 DWT     AR-0560   ORIGINAL - PERECHEN RT CROSS-FILE    
001300*                            LIST (RT-DEDUP, RT-SORT).            AR0560  
001400* 04/02/94 SDK     AR-0622   IN-MEMORY TABLE REDEFINE FOR THE SORT
001500*                            PASS - NO LONGER RE-READS THE INPUT  
001600*                            FILE TO BUILD THE REPORT.            AR0622  
001700* 02/11/99 WBC     Y2K-042   REVIEWED FOR Y2K - NO DATE FIELDS IN 
001800*                            THIS PROGRAM, NO CHANGE REQUIRED.    Y2K042  
001900* 05/19/01 DWT     AR-0773   PRIORITY SOURCE FILE IS NOW HANDED IN
002000*                            BY COBMAIN ON THE CONTROL FILE - THIS
002100*                            PROGRAM NO LONGER SEARCHES THE       
002200*                            DIRECTORY ITSELF.                    AR0773  
002300* 03/22/05 PLM     AR-0861   NZD-RTL-IN-FILE-NAME WAS ARRIVING ON       
002400*                            NZD-RTL-PARMS (SEE AR-0773) BUT WAS        
002500*                            NEVER READ BY THIS PROGRAM.  A REAL        
002600*                            DYNAMIC SELECT IS MORE THAN THIS SHOP      
002700*                            HAS EVER DONE, SO THE NAME IS NOW          
002800*                            PRINTED AT THE TOP OF THE LISTING          
002900*                            INSTEAD, SO OPERATIONS CAN CONFIRM         
003000*                            WHICH FILE U-T-NZDSRC WAS POINTED AT.AR0861
003100* 05/09/06 PLM     AR-0884   SPEC CALLS FOR PERECHEN RT AS ITS OWN
003200*                            OUTPUT FILE, NOT JUST A PRINT LISTING.
003300*                            ADDED NZD-RTL-FILE (U-T-NZDRTL) - ONE
003400*                            ROW PER DEDUPED/SORTED ENTRY, SAME
003500*                            THREE COLUMNS NZDRTL HAS ALWAYS
003600*                            DESCRIBED.
003700******************************************************************
003800* NZDRTLST - PERECHEN RASCHETNYKH TOCHEK (LIST OF CALCULATION           
003900* POINTS).  COBMAIN HAS ALREADY PICKED THE ONE PRIORITY SOURCE          
004000* FILE FOR THE DIRECTORY (FILE-TYPE-DISPATCH ORDER - OV, THEN TX,       
004100* THEN POS) AND HANDS US ITS NAME ON NZD-RTL-PARMS, WHICH WE            
004200* PRINT ON THE REPORT HEADER FOR CONFIRMATION (AR-0861) - THE           
004300* FILE ITSELF IS STILL OPENED ON THE STATIC U-T-NZDSRC SELECT.          
004400* WE WALK SHEET LIST2, PULL OUT EVERY UNIQUE CALCULATION-POINT          
004500* NAME (RULE RT-DEDUP), SORT THE RESULT ALPHABETICALLY (RULE            
004600* RT-SORT), AND WRITE THE LIST.                                         
004700******************************************************************
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER.        IBM-370.                                 
005100 OBJECT-COMPUTER.        IBM-370.                                 
005200 SPECIAL-NAMES.                                                   
005300     C01 IS TOP-OF-FORM.                                          
005400 INPUT-OUTPUT SECTION.                                            
005500 FILE-CONTROL.                                                    
005600     SELECT NZD-RTL-IN-FILE  ASSIGN U-T-NZDSRC.                   
005700    SELECT NZD-RTL-FILE     ASSIGN U-T-NZDRTL.
005800     SELECT NZD-RTL-OUT-FILE ASSIGN U-T-SYSOUT.                   
005900******************************************************************
006000 DATA DIVISION.                                                   
006100 FILE SECTION.                                                    
006200* INPUT SIDE - SHEET LIST2 OF WHICHEVER FILE COBMAIN PICKED.      
006300 FD  NZD-RTL-IN-FILE                                              
006400     LABEL RECORDS ARE STANDARD                                   
006500     RECORDING MODE IS F                                          
006600     RECORD CONTAINS 254 CHARACTERS                               
006700     DATA RECORD IS NZD-RTL-IN-ROW.                               
006800     COPY NZDROW REPLACING                                        
006900         ==NZD-ROW-RECORD== BY ==NZD-RTL-IN-ROW==.                
007000* DEDICATED "PERECHEN RT" OUTPUT - ONE ROW PER UNIQUE CALCULATION
007100* POINT (RULE RT-DEDUP, RULE RT-SORT), KEYED ON NZD-RTL-FILE-NAME.
007200* SAME THREE COLUMNS NZDRTL HAS ALWAYS PROMISED (SEE COPYLIB), NOW
007300* ACTUALLY WRITTEN RATHER THAN ONLY HELD IN THE DEDUP TABLE.
007400FD  NZD-RTL-FILE
007500    LABEL RECORDS ARE STANDARD
007600    RECORDING MODE IS F
007700    RECORD CONTAINS 125 CHARACTERS
007800    DATA RECORD IS NZD-RTL-FILE-ROW.
00790001  NZD-RTL-FILE-ROW.
008000    05  NZD-RTL-FILE-NAME      PIC X(20).
008100    05  NZD-RTL-FILE-COORDS    PIC X(40).
008200    05  NZD-RTL-FILE-DESC      PIC X(60).
008300    05  FILLER                PIC X(05).
008400* OUTPUT SIDE - A PLAIN PRINT FILE, SAME SHAPE AS EVERY OTHER     
008500* REPORT IN THIS SYSTEM.                                          
008600 FD  NZD-RTL-OUT-FILE                                             
008700     LABEL RECORDS ARE OMITTED                                    
008800     RECORDING MODE IS F                                          
008900     RECORD CONTAINS 133 CHARACTERS                               
009000     DATA RECORD IS NZD-RTL-PRINT-LINE.                           
009100 01  NZD-RTL-PRINT-LINE.                                          
009200     05  NZD-RTL-CC          PIC X(01).                           
009300     05  NZD-RTL-TEXT        PIC X(132).                          
009400******************************************************************
009500 WORKING-STORAGE SECTION.                                         
009600 01  NZD-RTL-WORK-FIELDS.                                         
009700     05  NZD-RTL-EOF-SW          PIC X(03) VALUE SPACES.          
009800         88  NZD-RTL-IN-EOF          VALUE 'EOF'.                 
009900     05  NZD-RTL-QUALIFY-SW      PIC X(01) VALUE 'N'.             
010000         88  NZD-RTL-ROW-QUALIFIES   VALUE 'Y'.                   
010100     05  NZD-RTL-FOUND-SW        PIC X(01) VALUE 'N'.             
010200         88  NZD-RTL-NAME-FOUND      VALUE 'Y'.                   
010300     05  NZD-RTL-PAGE-COUNT       PIC S9(3) COMP VALUE ZERO.      
010400     05  NZD-RTL-LINES-WRITTEN    PIC S9(3) COMP VALUE ZERO.      
010500         88  NZD-RTL-NEW-PAGE         VALUE 30.                   
010600     05  NZD-RTL-SCAN-SUB         PIC S9(4) COMP VALUE ZERO.      
010700     05  NZD-RTL-OUTER-SUB        PIC S9(4) COMP VALUE ZERO.      
010800     05  NZD-RTL-INNER-SUB        PIC S9(4) COMP VALUE ZERO.      
010900* COPY NZDRTL SUPPLIES BOTH THE WORK RECORD MOVED TO THE PRINT    
011000* LINE AND THE IN-MEMORY DEDUP/SORT TABLE - SEE COPYLIB.          
011100 COPY NZDRTL.                                                     
011200 01  NZD-RTL-SWAP-AREA.                                           
011300     05  NZD-RTL-SWAP-NAME       PIC X(20).                       
011400     05  NZD-RTL-SWAP-COORDS     PIC X(40).                       
011500     05  NZD-RTL-SWAP-DESC       PIC X(60).                       
011600 01  NZD-RTL-DATA-LINE.                                           
011700     05  FILLER                PIC X(05).                         
011800     05  NZD-RTL-PRT-NAME      PIC X(20).                         
011900     05  FILLER                PIC X(03).                         
012000     05  NZD-RTL-PRT-COORDS    PIC X(40).                         
012100     05  FILLER                PIC X(03).                         
012200     05  NZD-RTL-PRT-DESC      PIC X(60).                         
012300     05  FILLER                PIC X(01).                         
012400* AR-0861 - ONE-TIME LINE STAMPING THE SOURCE FILE NAME COBMAIN         
012500* HANDED US ON NZD-RTL-PARMS, SO OPERATIONS CAN CONFIRM WHICH           
012600* FILE U-T-NZDSRC WAS POINTED AT FOR THIS RUN.                          
012700 01  NZD-RTL-SRC-LINE.                                                  
012800     05  FILLER                PIC X(05).                               
012900     05  FILLER                PIC X(13) VALUE 'SOURCE FILE: '.         
013000     05  NZD-RTL-SRC-NAME      PIC X(20).                               
013100     05  FILLER                PIC X(94).                               
013200* COPY NZDHDR SUPPLIES HEADER-RECORD / REPORT-TITLE / PAGE-NUMBER.
013300* COPY NZDPAGE SUPPLIES PAGE-SPACING / LINE-SPACING.              
013400 COPY NZDHDR.                                                     
013500 COPY NZDPAGE.                                                    
013600******************************************************************
013700 LINKAGE SECTION.                                                 
013800 01  NZD-RTL-PARMS.                                               
013900     05  NZD-RTL-IN-FILE-NAME    PIC X(20).                       
014000******************************************************************
014100 PROCEDURE DIVISION USING NZD-RTL-PARMS.                          
014200 1000-MAIN-LINE.                                                  
014300     OPEN INPUT  NZD-RTL-IN-FILE                                  
014400          OUTPUT NZD-RTL-OUT-FILE                                 
014500                 NZD-RTL-FILE.                                    
014600     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
014700     PERFORM 2000-LOAD-AND-DEDUP THRU 2000-EXIT                   
014800         UNTIL NZD-RTL-IN-EOF.                                    
014900     PERFORM 2700-SORT-RTLIST-TABLE THRU 2700-EXIT.               
015000     PERFORM 2800-WRITE-RTLIST-REPORT THRU 2800-EXIT.             
015100     CLOSE NZD-RTL-IN-FILE                                        
015200          NZD-RTL-OUT-FILE                                        
015300          NZD-RTL-FILE.                                           
015400     GOBACK.                                                      
015500******************************************************************
015600 1100-READ-INPUT-ROW.                                             
015700     READ NZD-RTL-IN-FILE AT END                                  
015800         MOVE 'EOF' TO NZD-RTL-EOF-SW                             
015900     END-READ.                                                    
016000 1100-EXIT.                                                       
016100     EXIT.                                                        
016200******************************************************************
016300* RULE RT-DEDUP / THE RT-?\D+.* MATCH - COLUMN A STARTS WITH      
016400* "РТ", FOLLOWED BY A HYPHEN OR A DIGIT.                          
016500 2000-LOAD-AND-DEDUP.                                             
016600     PERFORM 2100-TEST-RT-ROW THRU 2100-EXIT.                     
016700     IF NZD-RTL-ROW-QUALIFIES                                     
016800         PERFORM 2200-DEDUP-SCAN THRU 2200-EXIT                   
016900         IF NOT NZD-RTL-NAME-FOUND                                
017000             PERFORM 2300-INSERT-RTLIST-ENTRY THRU 2300-EXIT      
017100         END-IF                                                   
017200     END-IF.                                                      
017300     PERFORM 1100-READ-INPUT-ROW THRU 1100-EXIT.                  
017400 2000-EXIT.                                                       
017500     EXIT.                                                        
017600******************************************************************
017700 2100-TEST-RT-ROW.                                                
017800     MOVE 'N' TO NZD-RTL-QUALIFY-SW.                              
017900     IF NZD-RT-NAME (1:2) = 'РТ'                                  
018000         IF NZD-RT-NAME (3:1) = '-'                               
018100             MOVE 'Y' TO NZD-RTL-QUALIFY-SW                       
018200         ELSE                                                     
018300             IF NZD-RT-NAME (3:1) IS NUMERIC                      
018400                 MOVE 'Y' TO NZD-RTL-QUALIFY-SW                   
018500             END-IF                                               
018600         END-IF                                                   
018700     END-IF.                                                      
018800 2100-EXIT.                                                       
018900     EXIT.                                                        
019000******************************************************************
019100* LINEAR SCAN OF WHAT HAS BEEN KEPT SO FAR - THE TABLE NEVER      
019200* EXCEEDS A FEW HUNDRED ENTRIES SO THIS IS CHEAP ENOUGH.          
019300 2200-DEDUP-SCAN.                                                 
019400     MOVE 'N' TO NZD-RTL-FOUND-SW.                                
019500     SET NZD-RTL-SCAN-SUB TO 1.                                   
019600 2210-DEDUP-COMPARE.                                              
019700     IF NZD-RTL-SCAN-SUB > NZD-RTLIST-COUNT                       
019800         GO TO 2200-EXIT                                          
019900     END-IF.                                                      
020000     IF NZD-RTLIST-TAB-NAME (NZD-RTL-SCAN-SUB) = NZD-RT-NAME      
020100         MOVE 'Y' TO NZD-RTL-FOUND-SW                             
020200         GO TO 2200-EXIT                                          
020300     END-IF.                                                      
020400     ADD 1 TO NZD-RTL-SCAN-SUB.                                   
020500     GO TO 2210-DEDUP-COMPARE.                                    
020600 2200-EXIT.                                                       
020700     EXIT.                                                        
020800******************************************************************
020900 2300-INSERT-RTLIST-ENTRY.                                        
021000     ADD 1 TO NZD-RTLIST-COUNT.                                   
021100     SET NZD-RTLIST-IDX TO NZD-RTLIST-COUNT.                      
021200     MOVE NZD-RT-NAME        TO                                   
021300         NZD-RTLIST-TAB-NAME (NZD-RTLIST-IDX).                    
021400     MOVE NZD-RT-COORDS      TO                                   
021500         NZD-RTLIST-TAB-COORDS (NZD-RTLIST-IDX).                  
021600     MOVE NZD-RT-DESCRIPTION TO                                   
021700         NZD-RTLIST-TAB-DESC (NZD-RTLIST-IDX).                    
021800 2300-EXIT.                                                       
021900     EXIT.                                                        
022000******************************************************************
022100* RULE RT-SORT - STRAIGHT ALPHABETICAL (CODE-POINT) ASCENDING     
022200* EXCHANGE SORT, IN PLACE.  NO SORT VERB - THE TABLE IS SMALL.    
022300 2700-SORT-RTLIST-TABLE.                                          
022400     IF NZD-RTLIST-COUNT < 2                                      
022500         GO TO 2700-EXIT                                          
022600     END-IF.                                                      
022700     SET NZD-RTL-OUTER-SUB TO 1.                                  
022800 2710-OUTER-LOOP.                                                 
022900     IF NZD-RTL-OUTER-SUB >= NZD-RTLIST-COUNT                     
023000         GO TO 2700-EXIT                                          
023100     END-IF.                                                      
023200     SET NZD-RTL-INNER-SUB TO 1.                                  
023300 2720-INNER-LOOP.                                                 
023400     IF NZD-RTL-INNER-SUB > NZD-RTLIST-COUNT - NZD-RTL-OUTER-SUB  
023500         ADD 1 TO NZD-RTL-OUTER-SUB                               
023600         GO TO 2710-OUTER-LOOP                                    
023700     END-IF.                                                      
023800     IF NZD-RTLIST-TAB-NAME (NZD-RTL-INNER-SUB) >                 
023900        NZD-RTLIST-TAB-NAME (NZD-RTL-INNER-SUB + 1)               
024000         PERFORM 2730-SWAP-ENTRIES THRU 2730-EXIT                 
024100     END-IF.                                                      
024200     ADD 1 TO NZD-RTL-INNER-SUB.                                  
024300     GO TO 2720-INNER-LOOP.                                       
024400 2700-EXIT.                                                       
024500     EXIT.                                                        
024600******************************************************************
024700 2730-SWAP-ENTRIES.                                               
024800     MOVE NZD-RTLIST-TAB-NAME (NZD-RTL-INNER-SUB) TO              
024900         NZD-RTL-SWAP-NAME.                                       
025000     MOVE NZD-RTLIST-TAB-COORDS (NZD-RTL-INNER-SUB) TO            
025100         NZD-RTL-SWAP-COORDS.                                     
025200     MOVE NZD-RTLIST-TAB-DESC (NZD-RTL-INNER-SUB) TO              
025300         NZD-RTL-SWAP-DESC.                                       
025400     MOVE NZD-RTLIST-TAB-NAME (NZD-RTL-INNER-SUB + 1) TO          
025500         NZD-RTLIST-TAB-NAME (NZD-RTL-INNER-SUB).                 
025600     MOVE NZD-RTLIST-TAB-COORDS (NZD-RTL-INNER-SUB + 1) TO        
025700         NZD-RTLIST-TAB-COORDS (NZD-RTL-INNER-SUB).               
025800     MOVE NZD-RTLIST-TAB-DESC (NZD-RTL-INNER-SUB + 1) TO          
025900         NZD-RTLIST-TAB-DESC (NZD-RTL-INNER-SUB).                 
026000     MOVE NZD-RTL-SWAP-NAME TO                                    
026100         NZD-RTLIST-TAB-NAME (NZD-RTL-INNER-SUB + 1).             
026200     MOVE NZD-RTL-SWAP-COORDS TO                                  
026300         NZD-RTLIST-TAB-COORDS (NZD-RTL-INNER-SUB + 1).           
026400     MOVE NZD-RTL-SWAP-DESC TO                                    
026500         NZD-RTLIST-TAB-DESC (NZD-RTL-INNER-SUB + 1).             
026600 2730-EXIT.                                                       
026700     EXIT.                                                        
026800******************************************************************
026900 2800-WRITE-RTLIST-REPORT.                                        
027000     PERFORM 2810-WRITE-HEADER THRU 2810-EXIT.                    
027100     SET NZD-RTLIST-IDX TO 1.                                     
027200 2820-WRITE-SCAN.                                                 
027300     IF NZD-RTLIST-IDX > NZD-RTLIST-COUNT                         
027400         GO TO 2800-EXIT                                          
027500     END-IF.                                                      
027600     IF NZD-RTL-NEW-PAGE                                          
027700         PERFORM 2810-WRITE-HEADER THRU 2810-EXIT                 
027800     END-IF.                                                      
027900     MOVE NZD-RTLIST-TAB-NAME (NZD-RTLIST-IDX) TO                 
028000         NZD-RTL-PRT-NAME.                                        
028100     MOVE NZD-RTLIST-TAB-COORDS (NZD-RTLIST-IDX) TO               
028200         NZD-RTL-PRT-COORDS.                                      
028300     MOVE NZD-RTLIST-TAB-DESC (NZD-RTLIST-IDX) TO                 
028400         NZD-RTL-PRT-DESC.                                        
028500     MOVE '1' TO NZD-RTL-CC.                                      
028600     MOVE NZD-RTL-DATA-LINE TO NZD-RTL-TEXT.                      
028700     WRITE NZD-RTL-PRINT-LINE.                                    
028800     ADD 1 TO NZD-RTL-LINES-WRITTEN.                              
028900     MOVE NZD-RTLIST-TAB-NAME   (NZD-RTLIST-IDX) TO               
029000        NZD-RTL-FILE-NAME.
029100     MOVE NZD-RTLIST-TAB-COORDS (NZD-RTLIST-IDX) TO               
029200        NZD-RTL-FILE-COORDS.
029300     MOVE NZD-RTLIST-TAB-DESC   (NZD-RTLIST-IDX) TO               
029400        NZD-RTL-FILE-DESC.
029500     WRITE NZD-RTL-FILE-ROW.                                      
029600     SET NZD-RTLIST-IDX UP BY 1.                                  
029700     GO TO 2820-WRITE-SCAN.                                       
029800 2800-EXIT.                                                       
029900     EXIT.                                                        
030000******************************************************************
030100 2810-WRITE-HEADER.                                               
030200     ADD 1 TO NZD-RTL-PAGE-COUNT.                                 
030300     MOVE ZERO TO NZD-RTL-LINES-WRITTEN.                          
030400     MOVE 'ПЕРЕЧЕНЬ РАСЧЕТНЫХ ТОЧЕК' TO REPORT-TITLE.             
030500     MOVE NZD-RTL-PAGE-COUNT TO PAGE-NUMBER.                      
030600     MOVE '1' TO NZD-RTL-CC.                                      
030700     MOVE HEADER-RECORD TO NZD-RTL-TEXT.                          
030800     WRITE NZD-RTL-PRINT-LINE.                                    
030900     IF NZD-RTL-PAGE-COUNT = 1                                          
031000         PERFORM 2815-WRITE-SOURCE-LINE THRU 2815-EXIT                  
031100     END-IF.                                                            
031200 2810-EXIT.                                                       
031300     EXIT.                                                        
031400******************************************************************      
031500* AR-0861 - PRINTS THE SOURCE FILE NAME (FROM NZD-RTL-PARMS)            
031600* ONCE, AT THE TOP OF PAGE 1 ONLY.  CONFIRMATION ONLY - THE             
031700* FILE ITSELF IS STILL OPENED ON THE STATIC U-T-NZDSRC SELECT           
031800* ABOVE, THE SAME AS EVERY OTHER PROGRAM IN THIS SYSTEM.                
031900 2815-WRITE-SOURCE-LINE.                                                
032000     MOVE SPACES TO NZD-RTL-SRC-LINE.                                   
032100     MOVE NZD-RTL-IN-FILE-NAME TO NZD-RTL-SRC-NAME.                     
032200     MOVE NZD-RTL-SRC-LINE TO NZD-RTL-TEXT.                             
032300     MOVE ' ' TO NZD-RTL-CC.                                            
032400     WRITE NZD-RTL-PRINT-LINE.                                          
032500     ADD 1 TO NZD-RTL-LINES-WRITTEN.                                    
032600 2815-EXIT.                                                             
032700     EXIT.                                                              
